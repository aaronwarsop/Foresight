000100*****************************************************************
000110* PROGRAM-ID. PORTFOLIO-ANALYSIS
000120* NIGHTLY PORTFOLIO ROLL-UP RUN FOR THE FORESIGHT BROKERAGE
000130* LEDGER - SUMMARIZES EVERY USER'S HOLDINGS INTO ONE TOTALS ROW.
000140*****************************************************************
000150* CHANGE LOG
000160*-----------------------------------------------------------------
000170* DATE       BY      REQUEST    DESCRIPTION                       PFA00010
000180* --------   ------  ---------  --------------------------------  PFA00020
000190* 09/14/1992 TBRISTO WO-4530    ORIGINAL RUN - HOLDFILE MUST BE   PFA00030
000200*            TBRISTO            SORTED ASCENDING BY USER-ID       PFA00040
000210*            TBRISTO            BEFORE THIS RUN EXECUTES.         PFA00050
000220* 05/11/1994 MOKONKW WO-5301    TOTAL-DIVIDEND-YIELD NOW ONLY     PFA00060
000230*            MOKONKW            ACCUMULATES WHEN THE STOCK HAS A  PFA00070
000240*            MOKONKW            YIELD ON FILE - STOCK-COUNT STILL PFA00080
000250*            MOKONKW            COUNTS EVERY HOLDING (WO-5301).   PFA00090
000260* 07/02/2001 JFALVEY WO-7341    WRITES PRTFSUM AS THE NIGHTLY     PFA00100
000270*            JFALVEY            PORTFOLIO SUMMARY OUTPUT (WO-7341)PFA00110
000280* 07/18/2003 MSANTOS WO-7703    STCK.TIP04'S WO-7501 ADDED STOCK- PFA00111
000290*            MSANTOS            STATUS-CDE SO A HALTED SYMBOL COULPFA00112
000300*            MSANTOS            BE SKIPPED, BUT NOTHING EVER TESTEPFA00113
000310*            MSANTOS            IT - 020-LOAD-STOCK-TABLE NOW LEAVPFA00114
000320*            MSANTOS            A HALTED SYMBOL OFF THE PRICE TABLPFA00115
000330*            MSANTOS            (WO-7703).                        PFA00116
000340*-----------------------------------------------------------------PFA00120
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.     PORTFOLIO-ANALYSIS.
000370 AUTHOR.         TBRISTO.
000380 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000390 DATE-WRITTEN.   09/14/1992.
000400 DATE-COMPILED.  07/18/2003.
000410 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000420*-----------------------------------------------------------------
000430* THIS RUN EXPECTS HOLDFILE SORTED ASCENDING BY HOLDING-USER-ID.
000440* A SINGLE CONTROL BREAK ON HOLDING-USER-ID ACCUMULATES EVERY
000450* HOLDING INTO A PORTFOLIO TOTALS ROW, WRITTEN TO PRTFSUM WHEN THE
000460* USER-ID CHANGES OR HOLDFILE IS EXHAUSTED.  STOCKFIL IS HELD IN
000470* THE WORKING-STORAGE TABLE BELOW FOR PRICE AND YIELD LOOKUP.
000480*-----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-370.
000520 OBJECT-COMPUTER.  IBM-370.
000530 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT HOLDING-MASTER-FILE ASSIGN TO "HOLDFILE"
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-HOLD-FILE-STATUS.
000590     SELECT STOCK-MASTER-FILE ASSIGN TO "STOCKFIL"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-STOCK-FILE-STATUS.
000620     SELECT PORTFOLIO-SUMMARY-FILE ASSIGN TO "PRTFSUM"
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-PRTF-FILE-STATUS.
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  HOLDING-MASTER-FILE
000680     RECORD CONTAINS 134 CHARACTERS
000690     RECORDING MODE IS F.
000700 01  HOLDING-MASTER-FILE.
000710     05  HOLD-RECORD-TYPE-CDE          PIC X(01).
000720         88  HOLD-RECORD-HEADER            VALUE 'H'.
000730         88  HOLD-RECORD-DETAIL            VALUE 'D'.
000740         88  HOLD-RECORD-TRAILER           VALUE 'T'.
000750     05  HEADER-RECORD-AREA.
000760         10  HOLD-RUN-DTE.
000770             15  HOLD-RUN-CC-DTE        PIC 9(02).
000780             15  HOLD-RUN-YY-DTE        PIC 9(02).
000790             15  HOLD-RUN-MM-DTE        PIC 9(02).
000800             15  HOLD-RUN-DD-DTE        PIC 9(02).
000810         10  HOLD-RUN-ID                PIC X(08).
000820         10  FILLER                     PIC X(118).
000830     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000840         10  HOLDING-ID                 PIC 9(09).
000850         10  HOLDING-USER-ID            PIC 9(09).
000860         10  HOLDING-STOCK-SYMBOL       PIC X(10).
000870         10  HOLDING-QUANTITY           PIC S9(07).
000880         10  HOLDING-AVG-BUY-PRICE      PIC S9(08)V99.
000890         10  HOLDING-TOTAL-INVESTED     PIC S9(13)V99.
000900         10  HOLDING-CURRENT-VALUE      PIC S9(13)V99.
000910         10  HOLDING-PROFIT-LOSS        PIC S9(13)V99.
000920         10  HOLDING-PL-PERCENT         PIC S9(06)V9999.
000930         10  HOLDING-STATUS-CDE         PIC X(01).
000940             88  HOLDING-STATUS-OPEN        VALUE 'O'.
000950             88  HOLDING-STATUS-CLOSED      VALUE 'C'.
000960             88  HOLDING-STATUS-FROZEN      VALUE 'F'.
000970         10  HOLDING-ESTABLISHED-DTE.
000980             15  HOLDING-ESTAB-CC-DTE   PIC 9(02).
000990             15  HOLDING-ESTAB-YY-DTE   PIC 9(02).
001000             15  HOLDING-ESTAB-MM-DTE   PIC 9(02).
001010             15  HOLDING-ESTAB-DD-DTE   PIC 9(02).
001020         10  HOLDING-LAST-REVAL-DTE.
001030             15  HOLDING-REVAL-CC-DTE   PIC 9(02).
001040             15  HOLDING-REVAL-YY-DTE   PIC 9(02).
001050             15  HOLDING-REVAL-MM-DTE   PIC 9(02).
001060             15  HOLDING-REVAL-DD-DTE   PIC 9(02).
001070         10  FILLER                     PIC X(17).
001080     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
001090         10  HOLD-TRLR-RECORD-CT        PIC 9(09).
001100         10  FILLER                     PIC X(125).
001110 FD  STOCK-MASTER-FILE
001120     RECORD CONTAINS 115 CHARACTERS
001130     RECORDING MODE IS F.
001140 01  STOCK-MASTER-FILE.
001150     05  STOCK-RECORD-TYPE-CDE          PIC X(01).
001160         88  STOCK-RECORD-HEADER            VALUE 'H'.
001170         88  STOCK-RECORD-DETAIL            VALUE 'D'.
001180         88  STOCK-RECORD-TRAILER           VALUE 'T'.
001190     05  HEADER-RECORD-AREA-2.
001200         10  STOCK-RUN-DTE.
001210             15  STOCK-RUN-CC-DTE        PIC 9(02).
001220             15  STOCK-RUN-YY-DTE        PIC 9(02).
001230             15  STOCK-RUN-MM-DTE        PIC 9(02).
001240             15  STOCK-RUN-DD-DTE        PIC 9(02).
001250         10  STOCK-FEED-SOURCE-ID        PIC X(08).
001260         10  FILLER                      PIC X(99).
001270     05  DETAIL-RECORD-AREA-2 REDEFINES HEADER-RECORD-AREA-2.
001280         10  STOCK-SYMBOL                PIC X(10).
001290         10  STOCK-COMPANY-NAME          PIC X(60).
001300         10  STOCK-CURRENT-PRICE         PIC S9(08)V99.
001310         10  STOCK-DIVIDEND-YIELD        PIC S9(03)V99.
001320         10  STOCK-ANNUAL-DIVIDEND       PIC S9(08)V99.
001330         10  STOCK-STATUS-CDE            PIC X(01).
001340             88  STOCK-STATUS-ACTIVE         VALUE 'A'.
001350             88  STOCK-STATUS-HALTED         VALUE 'H'.
001360             88  STOCK-STATUS-DELISTED       VALUE 'D'.
001370         10  FILLER                      PIC X(19).
001380     05  TRAILER-RECORD-AREA-2 REDEFINES HEADER-RECORD-AREA-2.
001390         10  STOCK-TRLR-RECORD-CT        PIC 9(09).
001400         10  FILLER                      PIC X(106).
001410 FD  PORTFOLIO-SUMMARY-FILE
001420     RECORD CONTAINS 80 CHARACTERS
001430     RECORDING MODE IS F.
001440 01  PORTFOLIO-SUMMARY-FILE.
001450     05  PRTF-USER-ID                   PIC 9(09).
001460     05  PRTF-TOTAL-INVESTED            PIC S9(13)V99.
001470     05  PRTF-TOTAL-CURRENT-VALUE       PIC S9(13)V99.
001480     05  PRTF-TOTAL-PROFIT-LOSS         PIC S9(13)V99.
001490     05  PRTF-TOTAL-PL-PERCENT          PIC S9(06)V9999.
001500     05  PRTF-AVG-DIVIDEND-YIELD        PIC S9(03)V99.
001510     05  PRTF-STOCK-COUNT               PIC 9(05).
001520     05  FILLER                        PIC X(06).
001530 WORKING-STORAGE SECTION.
001540 01  WS-HOLD-FILE-STATUS                PIC X(02) VALUE SPACES.
001550 01  WS-STOCK-FILE-STATUS                PIC X(02) VALUE SPACES.
001560 01  WS-PRTF-FILE-STATUS                 PIC X(02) VALUE SPACES.
001570 01  WS-SWITCHES.
001580     05  WS-HOLD-EOF-SW                  PIC X(01) VALUE 'N'.
001590         88  WS-HOLD-EOF                     VALUE 'Y'.
001600     05  WS-STOCK-EOF-SW                  PIC X(01) VALUE 'N'.
001610         88  WS-STOCK-EOF                     VALUE 'Y'.
001620     05  WS-FIRST-USER-SW                 PIC X(01) VALUE 'Y'.
001630         88  WS-FIRST-USER                     VALUE 'Y'.
001640     05  WS-PRICE-FOUND-SW                PIC X(01) VALUE 'N'.
001650         88  WS-PRICE-FOUND                     VALUE 'Y'.
001660     05  FILLER                           PIC X(01).
001670 01  WS-RUN-COUNTS.
001680     05  WS-HOLD-READ-CT                 PIC S9(07) COMP VALUE ZERO.
001690     05  WS-USER-BREAK-CT                PIC S9(07) COMP VALUE ZERO.
001700     05  WS-STOCK-LOAD-CT                PIC S9(05) COMP VALUE ZERO.
001710     05  WS-STOCK-HALT-CT                PIC S9(05) COMP VALUE ZERO.
001720     05  FILLER                          PIC X(02).
001730 01  WS-STOCK-PRICE-TABLE.
001740     05  WS-STOCK-TBL-MAX                PIC S9(05) COMP VALUE 2000.
001750     05  WS-STOCK-TBL-IX                 PIC S9(05) COMP VALUE ZERO.
001760     05  WS-STOCK-TBL-ENTRY OCCURS 2000 TIMES
001770                             INDEXED BY WS-STOCK-TBL-NX.
001780         10  WS-STOCK-TBL-SYMBOL          PIC X(10).
001790         10  WS-STOCK-TBL-PRICE           PIC S9(08)V99.
001800         10  WS-STOCK-TBL-YIELD           PIC S9(03)V99.
001810     05  FILLER                          PIC X(02).
001820 01  WS-BREAK-SAVE-AREA.
001830     05  WS-SAVE-USER-ID                  PIC 9(09) VALUE ZERO.
001840     05  FILLER                           PIC X(02).
001850 01  WS-PORTFOLIO-ACCUM.
001860     05  WS-ACC-TOTAL-INVESTED            PIC S9(13)V99 VALUE ZERO.
001870     05  WS-ACC-TOTAL-CURR-VALUE          PIC S9(13)V99 VALUE ZERO.
001880     05  WS-ACC-TOTAL-PL                  PIC S9(13)V99 VALUE ZERO.
001890     05  WS-ACC-TOTAL-PL-PCT              PIC S9(06)V9999 VALUE ZERO.
001900     05  WS-ACC-TOTAL-YIELD               PIC S9(05)V99 VALUE ZERO.
001910     05  WS-ACC-AVG-YIELD                 PIC S9(03)V99 VALUE ZERO.
001920     05  WS-ACC-STOCK-CT                  PIC S9(05) COMP VALUE ZERO.
001930     05  FILLER                           PIC X(02).
001940 01  WS-WORK-AREA.
001950     05  WS-MATCH-PRICE                   PIC S9(08)V99 VALUE ZERO.
001960     05  WS-MATCH-YIELD                   PIC S9(03)V99 VALUE ZERO.
001970     05  WS-PL-RATIO-WRK                  PIC S9(04)V9999 VALUE ZERO.
001980     05  FILLER                           PIC X(02).
001990 PROCEDURE DIVISION.
002000 000-MAINLINE.
002010     PERFORM 010-INITIALIZE THRU 010-EXIT.
002020     PERFORM 100-PROCESS-USER THRU 100-EXIT
002030         UNTIL WS-HOLD-EOF.
002040     IF NOT WS-FIRST-USER
002050         PERFORM 300-END-OF-USER-BREAK THRU 300-EXIT
002060     END-IF.
002070     PERFORM 900-TERMINATE THRU 900-EXIT.
002080     STOP RUN.
002090 010-INITIALIZE.
002100     OPEN INPUT HOLDING-MASTER-FILE.
002110     OPEN INPUT STOCK-MASTER-FILE.
002120     OPEN OUTPUT PORTFOLIO-SUMMARY-FILE.
002130     READ STOCK-MASTER-FILE AT END MOVE 'Y' TO WS-STOCK-EOF-SW.
002140     PERFORM 020-LOAD-STOCK-TABLE THRU 020-EXIT
002150         UNTIL WS-STOCK-EOF.
002160     CLOSE STOCK-MASTER-FILE.
002170     READ HOLDING-MASTER-FILE AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
002180 010-EXIT.
002190     EXIT.
002200 020-LOAD-STOCK-TABLE.
002210*    WO-7703 - A HALTED SYMBOL (WO-7501) IS LEFT OFF THE PRICE
002220*    TABLE ENTIRELY, THE SAME WAY AN UNMATCHED SYMBOL IS.
002230     IF STOCK-RECORD-DETAIL AND STOCK-STATUS-HALTED
002240         ADD 1 TO WS-STOCK-HALT-CT
002250     ELSE
002260         IF STOCK-RECORD-DETAIL
002270             ADD 1 TO WS-STOCK-TBL-IX
002280             MOVE STOCK-SYMBOL
002290                 TO WS-STOCK-TBL-SYMBOL (WS-STOCK-TBL-IX)
002300             MOVE STOCK-CURRENT-PRICE
002310                 TO WS-STOCK-TBL-PRICE (WS-STOCK-TBL-IX)
002320             MOVE STOCK-DIVIDEND-YIELD
002330                 TO WS-STOCK-TBL-YIELD (WS-STOCK-TBL-IX)
002340             ADD 1 TO WS-STOCK-LOAD-CT
002350         END-IF
002360     END-IF.
002370     READ STOCK-MASTER-FILE AT END MOVE 'Y' TO WS-STOCK-EOF-SW.
002380 020-EXIT.
002390     EXIT.
002400 100-PROCESS-USER.
002410     ADD 1 TO WS-HOLD-READ-CT.
002420     IF HOLD-RECORD-DETAIL
002430         IF WS-FIRST-USER
002440             MOVE HOLDING-USER-ID TO WS-SAVE-USER-ID
002450             MOVE 'N' TO WS-FIRST-USER-SW
002460         END-IF
002470         IF HOLDING-USER-ID NOT = WS-SAVE-USER-ID
002480             PERFORM 300-END-OF-USER-BREAK THRU 300-EXIT
002490             MOVE HOLDING-USER-ID TO WS-SAVE-USER-ID
002500         END-IF
002510         PERFORM 250-LOOKUP-STOCK THRU 250-EXIT
002520         PERFORM 200-REVALUE-HOLDING THRU 200-EXIT
002530         PERFORM 150-ACCUM-HOLDING THRU 150-EXIT
002540     END-IF.
002550     READ HOLDING-MASTER-FILE AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
002560 100-EXIT.
002570     EXIT.
002580 150-ACCUM-HOLDING.
002590*    BUSINESS RULE 5 ACCUMULATION - STOCK-COUNT INCREMENTS FOR
002600*    EVERY HOLDING READ; TOTAL-DIVIDEND-YIELD ONLY WHEN THE STOCK
002610*    HAS A YIELD ON FILE (WO-5301).
002620     ADD HOLDING-TOTAL-INVESTED TO WS-ACC-TOTAL-INVESTED.
002630     ADD HOLDING-CURRENT-VALUE TO WS-ACC-TOTAL-CURR-VALUE.
002640     ADD 1 TO WS-ACC-STOCK-CT.
002650     IF WS-MATCH-YIELD > ZERO
002660         ADD WS-MATCH-YIELD TO WS-ACC-TOTAL-YIELD
002670     END-IF.
002680 150-EXIT.
002690     EXIT.
002700 200-REVALUE-HOLDING.
002710*    BUSINESS RULES 1-3, RESTATED HERE PER THE SHOP'S NO-CALL HOUSE
002720*    STYLE - SEE HVL.TIP09 FOR THE NIGHTLY REVALUE RUN.
002730     IF NOT WS-PRICE-FOUND OR WS-MATCH-PRICE = ZERO
002740         GO TO 200-EXIT
002750     END-IF.
002760     COMPUTE HOLDING-CURRENT-VALUE ROUNDED =
002770         WS-MATCH-PRICE * HOLDING-QUANTITY.
002780     COMPUTE HOLDING-PROFIT-LOSS =
002790         HOLDING-CURRENT-VALUE - HOLDING-TOTAL-INVESTED.
002800     IF HOLDING-TOTAL-INVESTED > ZERO
002810         COMPUTE WS-PL-RATIO-WRK ROUNDED =
002820             HOLDING-PROFIT-LOSS / HOLDING-TOTAL-INVESTED
002830         COMPUTE HOLDING-PL-PERCENT ROUNDED =
002840             WS-PL-RATIO-WRK * 100
002850     ELSE
002860         MOVE ZERO TO HOLDING-PL-PERCENT
002870     END-IF.
002880 200-EXIT.
002890     EXIT.
002900 250-LOOKUP-STOCK.
002910     MOVE 'N' TO WS-PRICE-FOUND-SW.
002920     MOVE ZERO TO WS-MATCH-PRICE WS-MATCH-YIELD.
002930     SET WS-STOCK-TBL-NX TO 1.
002940 250-SEARCH-LOOP.
002950     IF WS-STOCK-TBL-NX > WS-STOCK-TBL-IX
002960         GO TO 250-EXIT
002970     END-IF.
002980     IF WS-STOCK-TBL-SYMBOL (WS-STOCK-TBL-NX) = HOLDING-STOCK-SYMBOL
002990         MOVE 'Y' TO WS-PRICE-FOUND-SW
003000         MOVE WS-STOCK-TBL-PRICE (WS-STOCK-TBL-NX) TO WS-MATCH-PRICE
003010         MOVE WS-STOCK-TBL-YIELD (WS-STOCK-TBL-NX) TO WS-MATCH-YIELD
003020         GO TO 250-EXIT
003030     END-IF.
003040     SET WS-STOCK-TBL-NX UP BY 1.
003050     GO TO 250-SEARCH-LOOP.
003060 250-EXIT.
003070     EXIT.
003080 300-END-OF-USER-BREAK.
003090*    BUSINESS RULE 5 - TOTALS AT END OF A USER'S HOLDINGS.  WRITES
003100*    ONE PRTFSUM ROW PER USER (WO-7341).
003110     COMPUTE WS-ACC-TOTAL-PL =
003120         WS-ACC-TOTAL-CURR-VALUE - WS-ACC-TOTAL-INVESTED.
003130     IF WS-ACC-TOTAL-INVESTED > ZERO
003140         COMPUTE WS-PL-RATIO-WRK ROUNDED =
003150             WS-ACC-TOTAL-PL / WS-ACC-TOTAL-INVESTED
003160         COMPUTE WS-ACC-TOTAL-PL-PCT ROUNDED =
003170             WS-PL-RATIO-WRK * 100
003180     ELSE
003190         MOVE ZERO TO WS-ACC-TOTAL-PL-PCT
003200     END-IF.
003210     IF WS-ACC-STOCK-CT > ZERO
003220         COMPUTE WS-ACC-AVG-YIELD ROUNDED =
003230             WS-ACC-TOTAL-YIELD / WS-ACC-STOCK-CT
003240     ELSE
003250         MOVE ZERO TO WS-ACC-AVG-YIELD
003260     END-IF.
003270     MOVE WS-SAVE-USER-ID TO PRTF-USER-ID.
003280     MOVE WS-ACC-TOTAL-INVESTED TO PRTF-TOTAL-INVESTED.
003290     MOVE WS-ACC-TOTAL-CURR-VALUE TO PRTF-TOTAL-CURRENT-VALUE.
003300     MOVE WS-ACC-TOTAL-PL TO PRTF-TOTAL-PROFIT-LOSS.
003310     MOVE WS-ACC-TOTAL-PL-PCT TO PRTF-TOTAL-PL-PERCENT.
003320     MOVE WS-ACC-AVG-YIELD TO PRTF-AVG-DIVIDEND-YIELD.
003330     MOVE WS-ACC-STOCK-CT TO PRTF-STOCK-COUNT.
003340     WRITE PORTFOLIO-SUMMARY-FILE.
003350     MOVE ZERO TO WS-ACC-TOTAL-INVESTED WS-ACC-TOTAL-CURR-VALUE
003360         WS-ACC-TOTAL-PL WS-ACC-TOTAL-PL-PCT WS-ACC-TOTAL-YIELD
003370         WS-ACC-AVG-YIELD WS-ACC-STOCK-CT.
003380     ADD 1 TO WS-USER-BREAK-CT.
003390 300-EXIT.
003400     EXIT.
003410 900-TERMINATE.
003420     CLOSE HOLDING-MASTER-FILE.
003430     CLOSE PORTFOLIO-SUMMARY-FILE.
003440 900-EXIT.
003450     EXIT.
