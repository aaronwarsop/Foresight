000100*****************************************************************
000110* PROGRAM-ID. DEPOSIT-LEDGER-FILE
000120* RECORD LAYOUT CATALOG MODULE FOR THE FORESIGHT BROKERAGE LEDGER
000130*****************************************************************
000140* CHANGE LOG
000150*-----------------------------------------------------------------
000160* DATE       BY      REQUEST    DESCRIPTION                       DPST0010
000170* --------   ------  ---------  --------------------------------  DPST0020
000180* 07/01/1991 RPATEL  WO-4415    ORIGINAL LAYOUT - APPEND-ONLY CASHDPST0030
000190*            RPATEL             DEPOSIT LEDGER, ONE ROW PER       DPST0040
000200*            RPATEL             DEPOSIT EVENT.                    DPST0050
000210* 12/30/1998 TBRISTO WO-6951    Y2K REMEDIATION - DEPOSIT-DTE     DPST0060
000220*            TBRISTO            EXPANDED TO CC/YY/MM/DD.          DPST0070
000230* 03/04/2003 JFALVEY WO-7611    ADDED DEPOSIT-SOURCE-CDE TO       DPST0080
000240*            JFALVEY            DISTINGUISH WIRE/CHECK/ACH POSTS. DPST0090
000250*-----------------------------------------------------------------DPST0100
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.     DEPOSIT-LEDGER-FILE.
000280 AUTHOR.         RPATEL.
000290 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000300 DATE-WRITTEN.   07/01/1991.
000310 DATE-COMPILED.  03/04/2003.
000320 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000330*-----------------------------------------------------------------
000340* THIS MODULE CARRIES THE RECORD LAYOUT FOR DEPOFILE - AN APPEND-
000350* ONLY LEDGER OF CASH DEPOSITS.  NEW ROWS ARE POSTED BY DPST.R00859
000360* AND SUMMED BY USER IN ACT.R00858.  NO ROW IS EVER REWRITTEN.
000370*-----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.  IBM-370.
000410 OBJECT-COMPUTER.  IBM-370.
000420 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT DEPOSIT-LEDGER-FILE ASSIGN TO "DEPOFILE"
000460         ORGANIZATION IS LINE SEQUENTIAL
000470         FILE STATUS IS WS-DEPO-FILE-STATUS.
000480 DATA DIVISION.
000490 FILE SECTION.
000500 FD  DEPOSIT-LEDGER-FILE
000510     RECORD CONTAINS 100 CHARACTERS
000520     RECORDING MODE IS F.
000530 01  DEPOSIT-LEDGER-FILE.
000540     05  DEPOSIT-RECORD-TYPE-CDE        PIC X(01).
000550         88  DEPOSIT-RECORD-HEADER          VALUE 'H'.
000560         88  DEPOSIT-RECORD-DETAIL          VALUE 'D'.
000570         88  DEPOSIT-RECORD-TRAILER         VALUE 'T'.
000580     05  HEADER-RECORD-AREA.
000590         10  DEPO-RUN-DTE.
000600             15  DEPO-RUN-CC-DTE         PIC 9(02).
000610             15  DEPO-RUN-YY-DTE         PIC 9(02).
000620             15  DEPO-RUN-MM-DTE         PIC 9(02).
000630             15  DEPO-RUN-DD-DTE         PIC 9(02).
000640         10  DEPO-RUN-ID                 PIC X(08).
000650         10  FILLER                      PIC X(84).
000660     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000670         10  DEPOSIT-ID                  PIC 9(09).
000680         10  DEPOSIT-USER-ID             PIC 9(09).
000690         10  DEPOSIT-AMOUNT              PIC S9(13)V99.
000700         10  DEPOSIT-DESCRIPTION         PIC X(40).
000710         10  DEPOSIT-DATE                PIC 9(08).
000720         10  DEPOSIT-SOURCE-CDE          PIC X(01).
000730             88  DEPOSIT-SOURCE-WIRE         VALUE 'W'.
000740             88  DEPOSIT-SOURCE-CHECK        VALUE 'C'.
000750             88  DEPOSIT-SOURCE-ACH          VALUE 'A'.
000760         10  FILLER                      PIC X(18).
000770     05  DETAIL-RECORD-2 REDEFINES HEADER-RECORD-AREA.
000780         10  DEPO-POSTED-BY-ID           PIC X(08).
000790         10  DEPO-BATCH-SEQ-NBR          PIC 9(05).
000800         10  FILLER                      PIC X(87).
000810     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000820         10  DEPO-TRLR-RECORD-CT         PIC 9(09).
000830         10  DEPO-TRLR-AMOUNT-CT         PIC S9(13)V99.
000840         10  FILLER                      PIC X(76).
000850 WORKING-STORAGE SECTION.
000860 01  WS-DEPO-FILE-STATUS                 PIC X(02) VALUE SPACES.
000870 PROCEDURE DIVISION.
000880 000-STOP-NOTHING-TO-RUN.
000890*    LAYOUT CATALOG ENTRY ONLY - SEE HOLD.TIP01 HEADER NOTE.
000900     STOP RUN.
