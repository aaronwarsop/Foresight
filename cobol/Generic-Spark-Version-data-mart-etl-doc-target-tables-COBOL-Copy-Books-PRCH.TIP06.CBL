000100*****************************************************************
000110* PROGRAM-ID. PURCHASE-TRANS-FILE
000120* RECORD LAYOUT CATALOG MODULE FOR THE FORESIGHT BROKERAGE LEDGER
000130*****************************************************************
000140* CHANGE LOG
000150*-----------------------------------------------------------------
000160* DATE       BY      REQUEST    DESCRIPTION                       PRCH0010
000170* --------   ------  ---------  --------------------------------  PRCH0020
000180* 02/03/1992 TBRISTO WO-4517    ORIGINAL LAYOUT - ONE ROW PER BUY PRCH0030
000190*            TBRISTO            ORDER FED INTO THE COST-BASIS RUN.PRCH0040
000200* 09/09/1995 RPATEL  WO-5890    WIDENED QUANTITY TO S9(7) TO      PRCH0050
000210*            RPATEL             MATCH HOLDFILE (WO-5890).         PRCH0060
000220* 12/29/1998 TBRISTO WO-6951    Y2K REMEDIATION - PURCH-RUN-DTE   PRCH0061
000230*            TBRISTO            ALREADY CC/YY/MM/DD, NO CHG.      PRCH0062
000240* 01/11/2001 CYANG   WO-7104    ADDED PURCH-ORDER-SRC-CDE SO      PRCH0064
000250*            CYANG              ORDERS TRACE TO DESK TYPE.        PRCH0065
000260*-----------------------------------------------------------------PRCH0070
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.     PURCHASE-TRANS-FILE.
000290 AUTHOR.         TBRISTO.
000300 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000310 DATE-WRITTEN.   02/03/1992.
000320 DATE-COMPILED.  01/11/2001.
000330 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000340*-----------------------------------------------------------------
000350* THIS MODULE CARRIES THE RECORD LAYOUT FOR PURCFILE - THE INPUT
000360* TRANSACTION DRIVING PCB.TIP03, THE COST-BASIS MERGE RUN.  EACH
000370* ROW IS PROCESSED ONCE, IN FILE ORDER, AND IS NOT REWRITTEN.
000380*-----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-370.
000420 OBJECT-COMPUTER.  IBM-370.
000430 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT PURCHASE-TRANS-FILE ASSIGN TO "PURCFILE"
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WS-PURCH-FILE-STATUS.
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  PURCHASE-TRANS-FILE
000520     RECORD CONTAINS 90 CHARACTERS
000530     RECORDING MODE IS F.
000540 01  PURCHASE-TRANS-FILE.
000550     05  PURCH-RECORD-TYPE-CDE          PIC X(01).
000560         88  PURCH-RECORD-HEADER            VALUE 'H'.
000570         88  PURCH-RECORD-DETAIL            VALUE 'D'.
000580         88  PURCH-RECORD-TRAILER           VALUE 'T'.
000590     05  HEADER-RECORD-AREA.
000600         10  PURCH-RUN-DTE.
000610             15  PURCH-RUN-CC-DTE        PIC 9(02).
000620             15  PURCH-RUN-YY-DTE        PIC 9(02).
000630             15  PURCH-RUN-MM-DTE        PIC 9(02).
000640             15  PURCH-RUN-DD-DTE        PIC 9(02).
000650         10  PURCH-RUN-ID                PIC X(08).
000660         10  FILLER                      PIC X(74).
000670     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000680         10  PURCH-USER-ID               PIC 9(09).
000690         10  PURCH-STOCK-SYMBOL          PIC X(10).
000700         10  PURCH-QUANTITY              PIC S9(07).
000710         10  PURCH-BUY-PRICE             PIC S9(08)V99.
000720         10  FILLER                      PIC X(54).
000730     05  DETAIL-RECORD-2 REDEFINES HEADER-RECORD-AREA.
000740         10  PURCH-ORDER-SRC-CDE         PIC X(01).
000750             88  PURCH-ORDER-SRC-BRANCH      VALUE 'B'.
000760             88  PURCH-ORDER-SRC-ONLINE      VALUE 'O'.
000770             88  PURCH-ORDER-SRC-PHONE       VALUE 'P'.
000780         10  FILLER                      PIC X(89).
000790     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000800         10  PURCH-TRLR-RECORD-CT        PIC 9(09).
000810         10  FILLER                      PIC X(81).
000820 WORKING-STORAGE SECTION.
000830 01  WS-PURCH-FILE-STATUS                PIC X(02) VALUE SPACES.
000840 PROCEDURE DIVISION.
000850 000-STOP-NOTHING-TO-RUN.
000860*    LAYOUT CATALOG ENTRY ONLY - SEE HOLD.TIP01 HEADER NOTE.
000870     STOP RUN.
