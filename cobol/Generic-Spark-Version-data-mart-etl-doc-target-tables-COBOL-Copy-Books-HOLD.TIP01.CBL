000100*****************************************************************
000110* PROGRAM-ID. HOLDING-MASTER-FILE
000120* RECORD LAYOUT CATALOG MODULE FOR THE FORESIGHT BROKERAGE LEDGER
000130*****************************************************************
000140* CHANGE LOG
000150*-----------------------------------------------------------------
000160* DATE       BY      REQUEST    DESCRIPTION                       HOLD0010
000170* --------   ------  ---------  --------------------------------  HOLD0020
000180* 06/14/1991 RPATEL  WO-4410    ORIGINAL LAYOUT - CASH BROKERAGE  HOLD0030
000190*            RPATEL             POSITION RECORD, ONE ROW PER      HOLD0040
000200*            RPATEL             USER/SYMBOL PAIR.                 HOLD0050
000210* 02/03/1992 TBRISTO WO-4517    ADDED AVG-COST REVALUATION AREA   HOLD0060
000220*            TBRISTO            FOR NIGHTLY PRICE UPDATE RUN.     HOLD0070
000230* 11/20/1993 MOKONKW WO-5188    ADDED HOLDING-STATUS-CDE 88-LEVELSHOLD0080
000240*            MOKONKW            FOR CLOSED/FROZEN POSITIONS.      HOLD0090
000250* 09/09/1995 RPATEL  WO-5890    WIDENED QUANTITY TO S9(7) - SOME  HOLD0100
000260*            RPATEL             INSTITUTIONAL ACCTS EXCEEDED      HOLD0110
000270*            RPATEL             999999 SHARES ON A SINGLE SYMBOL. HOLD0120
000280* 04/18/1997 CYANG   WO-6402    ADDED DIVIDEND REINVEST ELECTION  HOLD0130
000290*            CYANG              BLOCK AS DETAIL-RECORD-2.         HOLD0140
000300* 12/30/1998 TBRISTO WO-6951    Y2K REMEDIATION - ESTABLISHED-DTE HOLD0150
000310*            TBRISTO            AND LAST-REVAL-DTE EXPANDED TO    HOLD0160
000320*            TBRISTO            CC/YY/MM/DD, WINDOWING REMOVED.   HOLD0170
000330* 07/02/2001 JFALVEY WO-7340    ADDED TRAILER CONTROL AREA FOR    HOLD0180
000340*            JFALVEY            NIGHTLY HOLDING FILE ROW COUNT.   HOLD0190
000350*-----------------------------------------------------------------HOLD0200
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.     HOLDING-MASTER-FILE.
000380 AUTHOR.         RPATEL.
000390 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000400 DATE-WRITTEN.   06/14/1991.
000410 DATE-COMPILED.  07/02/2001.
000420 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000430*-----------------------------------------------------------------
000440* THIS MODULE CARRIES THE RECORD LAYOUT FOR HOLDFILE - ONE ROW PER
000450* USER/STOCK-SYMBOL POSITION ON THE BROKERAGE LEDGER.  THE ROW IS
000460* MAINTAINED BY PCB.TIP03 (PURCHASE COST-BASIS MERGE) AND REVALUED
000470* IN PLACE BY HVL.TIP09 AND PFA.TIP02.  NO PROCEDURAL LOGIC LIVES
000480* HERE - THIS MEMBER EXISTS SO THE LAYOUT CAN BE CATALOGED AND
000490* COMPILE-CHECKED ON ITS OWN, THE WAY ALL OF OUR MASTER RECORDS ARE.
000500*-----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.  IBM-370.
000540 OBJECT-COMPUTER.  IBM-370.
000550 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT HOLDING-MASTER-FILE ASSIGN TO "HOLDFILE"
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-HOLD-FILE-STATUS.
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  HOLDING-MASTER-FILE
000640     RECORD CONTAINS 134 CHARACTERS
000650     RECORDING MODE IS F.
000660 01  HOLDING-MASTER-FILE.
000670     05  HOLD-RECORD-TYPE-CDE          PIC X(01).
000680         88  HOLD-RECORD-HEADER            VALUE 'H'.
000690         88  HOLD-RECORD-DETAIL            VALUE 'D'.
000700         88  HOLD-RECORD-TRAILER           VALUE 'T'.
000710     05  HEADER-RECORD-AREA.
000720         10  HOLD-RUN-DTE.
000730             15  HOLD-RUN-CC-DTE        PIC 9(02).
000740             15  HOLD-RUN-YY-DTE        PIC 9(02).
000750             15  HOLD-RUN-MM-DTE        PIC 9(02).
000760             15  HOLD-RUN-DD-DTE        PIC 9(02).
000770         10  HOLD-RUN-ID                PIC X(08).
000780         10  FILLER                     PIC X(118).
000790     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000800         10  HOLDING-ID                 PIC 9(09).
000810         10  HOLDING-USER-ID            PIC 9(09).
000820         10  HOLDING-STOCK-SYMBOL       PIC X(10).
000830         10  HOLDING-QUANTITY           PIC S9(07).
000840         10  HOLDING-AVG-BUY-PRICE      PIC S9(08)V99.
000850         10  HOLDING-TOTAL-INVESTED     PIC S9(13)V99.
000860         10  HOLDING-CURRENT-VALUE      PIC S9(13)V99.
000870         10  HOLDING-PROFIT-LOSS        PIC S9(13)V99.
000880         10  HOLDING-PL-PERCENT         PIC S9(06)V9999.
000890         10  HOLDING-STATUS-CDE         PIC X(01).
000900             88  HOLDING-STATUS-OPEN        VALUE 'O'.
000910             88  HOLDING-STATUS-CLOSED      VALUE 'C'.
000920             88  HOLDING-STATUS-FROZEN      VALUE 'F'.
000930         10  HOLDING-ESTABLISHED-DTE.
000940             15  HOLDING-ESTAB-CC-DTE   PIC 9(02).
000950             15  HOLDING-ESTAB-YY-DTE   PIC 9(02).
000960             15  HOLDING-ESTAB-MM-DTE   PIC 9(02).
000970             15  HOLDING-ESTAB-DD-DTE   PIC 9(02).
000980         10  HOLDING-LAST-REVAL-DTE.
000990             15  HOLDING-REVAL-CC-DTE   PIC 9(02).
001000             15  HOLDING-REVAL-YY-DTE   PIC 9(02).
001010             15  HOLDING-REVAL-MM-DTE   PIC 9(02).
001020             15  HOLDING-REVAL-DD-DTE   PIC 9(02).
001030         10  FILLER                     PIC X(17).
001040     05  DETAIL-RECORD-2 REDEFINES HEADER-RECORD-AREA.
001050         10  HOLD-DIV-ELECT-CDE         PIC X(01).
001060             88  HOLD-DIV-ELECT-REINVEST    VALUE 'R'.
001070             88  HOLD-DIV-ELECT-CASH        VALUE 'C'.
001080         10  HOLD-CERT-ISSUED-CDE       PIC X(01).
001090             88  HOLD-CERT-NOT-ISSUED       VALUE 'N'.
001100             88  HOLD-CERT-ISSUED           VALUE 'Y'.
001110         10  FILLER                     PIC X(132).
001120     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
001130         10  HOLD-TRLR-RECORD-CT        PIC 9(09).
001140         10  FILLER                     PIC X(125).
001150 WORKING-STORAGE SECTION.
001160 01  WS-HOLD-FILE-STATUS                PIC X(02) VALUE SPACES.
001170 PROCEDURE DIVISION.
001180 000-STOP-NOTHING-TO-RUN.
001190*    THIS MODULE IS A LAYOUT CATALOG ENTRY ONLY - EVERY BATCH
001200*    PROGRAM THAT TOUCHES HOLDFILE CARRIES ITS OWN COPY OF THIS
001210*    FD SINCE THE SHOP HAS NO COPYBOOK LIBRARY FOR HOLDFILE.
001220     STOP RUN.
