000100*****************************************************************
000110* PROGRAM-ID. STOCK-MASTER-FILE
000120* RECORD LAYOUT CATALOG MODULE FOR THE FORESIGHT BROKERAGE LEDGER
000130*****************************************************************
000140* CHANGE LOG
000150*-----------------------------------------------------------------
000160* DATE       BY      REQUEST    DESCRIPTION                       STCK0010
000170* --------   ------  ---------  --------------------------------  STCK0020
000180* 06/20/1991 RPATEL  WO-4412    ORIGINAL LAYOUT - ONE ROW PER     STCK0030
000190*            RPATEL             TRADABLE SYMBOL ON THE SHOP BOARD.STCK0040
000200* 05/11/1994 MOKONKW WO-5301    ADDED ANNUAL-DIVIDEND-AT AND      STCK0050
000210*            MOKONKW            DIVIDEND-YIELD-PCT FOR THE YIELD  STCK0060
000220*            MOKONKW            AVERAGING RUN (PFA.TIP02).        STCK0070
000230* 12/30/1998 TBRISTO WO-6951    Y2K REMEDIATION - PRICE-AS-OF-DTE STCK0080
000240*            TBRISTO            EXPANDED TO CC/YY/MM/DD.          STCK0090
000250* 08/15/2002 JFALVEY WO-7501    ADDED STOCK-STATUS-CDE SO A HALTEDSTCK0100
000260*            JFALVEY            SYMBOL CAN BE SKIPPED BY REVALUE. STCK0110
000270*-----------------------------------------------------------------STCK0120
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.     STOCK-MASTER-FILE.
000300 AUTHOR.         RPATEL.
000310 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000320 DATE-WRITTEN.   06/20/1991.
000330 DATE-COMPILED.  08/15/2002.
000340 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000350*-----------------------------------------------------------------
000360* THIS MODULE CARRIES THE RECORD LAYOUT FOR STOCKFIL - ONE ROW PER
000370* TRADABLE SYMBOL.  THE LATEST-PRICE AND YIELD FIELDS ARE LOADED
000380* BY THE MARKET-DATA FEED (NOT PART OF THIS BATCH SUITE) AND READ
000390* HERE ONLY.  NO PROCEDURAL LOGIC LIVES IN THIS MODULE.
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-370.
000440 OBJECT-COMPUTER.  IBM-370.
000450 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT STOCK-MASTER-FILE ASSIGN TO "STOCKFIL"
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS WS-STOCK-FILE-STATUS.
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  STOCK-MASTER-FILE
000540     RECORD CONTAINS 115 CHARACTERS
000550     RECORDING MODE IS F.
000560 01  STOCK-MASTER-FILE.
000570     05  STOCK-RECORD-TYPE-CDE          PIC X(01).
000580         88  STOCK-RECORD-HEADER            VALUE 'H'.
000590         88  STOCK-RECORD-DETAIL            VALUE 'D'.
000600         88  STOCK-RECORD-TRAILER           VALUE 'T'.
000610     05  HEADER-RECORD-AREA.
000620         10  STOCK-RUN-DTE.
000630             15  STOCK-RUN-CC-DTE        PIC 9(02).
000640             15  STOCK-RUN-YY-DTE        PIC 9(02).
000650             15  STOCK-RUN-MM-DTE        PIC 9(02).
000660             15  STOCK-RUN-DD-DTE        PIC 9(02).
000670         10  STOCK-FEED-SOURCE-ID        PIC X(08).
000680         10  FILLER                      PIC X(99).
000690     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000700         10  STOCK-SYMBOL                PIC X(10).
000710         10  STOCK-COMPANY-NAME          PIC X(60).
000720         10  STOCK-CURRENT-PRICE         PIC S9(08)V99.
000730         10  STOCK-DIVIDEND-YIELD        PIC S9(03)V99.
000740         10  STOCK-ANNUAL-DIVIDEND       PIC S9(08)V99.
000750         10  STOCK-STATUS-CDE            PIC X(01).
000760             88  STOCK-STATUS-ACTIVE         VALUE 'A'.
000770             88  STOCK-STATUS-HALTED         VALUE 'H'.
000780             88  STOCK-STATUS-DELISTED       VALUE 'D'.
000790         10  FILLER                      PIC X(19).
000800     05  DETAIL-RECORD-2 REDEFINES HEADER-RECORD-AREA.
000810         10  STOCK-PRICE-AS-OF-DTE.
000820             15  STOCK-PRICE-CC-DTE      PIC 9(02).
000830             15  STOCK-PRICE-YY-DTE      PIC 9(02).
000840             15  STOCK-PRICE-MM-DTE      PIC 9(02).
000850             15  STOCK-PRICE-DD-DTE      PIC 9(02).
000860         10  STOCK-EXCHANGE-CDE          PIC X(04).
000870             88  STOCK-EXCHANGE-NYSE         VALUE 'NYSE'.
000880             88  STOCK-EXCHANGE-NASD        VALUE 'NASD'.
000890         10  FILLER                      PIC X(103).
000900     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000910         10  STOCK-TRLR-RECORD-CT        PIC 9(09).
000920         10  FILLER                      PIC X(106).
000930 WORKING-STORAGE SECTION.
000940 01  WS-STOCK-FILE-STATUS                PIC X(02) VALUE SPACES.
000950 PROCEDURE DIVISION.
000960 000-STOP-NOTHING-TO-RUN.
000970*    LAYOUT CATALOG ENTRY ONLY - SEE HOLD.TIP01 HEADER NOTE.
000980     STOP RUN.
