000100*****************************************************************
000110* PROGRAM-ID. ACCOUNT-BALANCE-FILE
000120* RECORD LAYOUT CATALOG MODULE FOR THE FORESIGHT BROKERAGE LEDGER
000130*****************************************************************
000140* CHANGE LOG
000150*-----------------------------------------------------------------
000160* DATE       BY      REQUEST    DESCRIPTION                       ACCT0010
000170* --------   ------  ---------  --------------------------------  ACCT0020
000180* 06/14/1991 RPATEL  WO-4411    ORIGINAL LAYOUT - ONE ROW PER     ACCT0030
000190*            RPATEL             USER, CARRIES THE ROLLED-UP       ACCT0040
000200*            RPATEL             BALANCE TOTALS ONLY.              ACCT0050
000210* 11/20/1993 MOKONKW WO-5189    ADDED ACCOUNT-STATUS-CDE 88-LEVELSACCT0060
000220*            MOKONKW            FOR FROZEN/CLOSED ACCOUNTS.       ACCT0070
000230* 12/30/1998 TBRISTO WO-6951    Y2K REMEDIATION - ADDED RESERVED  ACCT0080
000240*            TBRISTO            RISK-PROFILE/STMT-CYCLE CODE AREA ACCT0085
000250*            TBRISTO            BEHIND DETAIL-RECORD-2 (NOT POP-  ACCT0087
000260*            TBRISTO            ULATED BY ANY RUN).               ACCT0089
000270* 03/04/2003 JFALVEY WO-7612    ADDED TRAILER CONTROL AREA FOR    ACCT0100
000280*            JFALVEY            NIGHTLY ACCOUNT FILE ROW COUNT.   ACCT0110
000290* 07/18/2003 MSANTOS WO-7701    PRIOR WO-6951 ENTRY WAS WRONG -   ACCT0112
000300*            MSANTOS            LAST-ROLLUP-DTE/HOLDING-CT WERE   ACCT0114
000310*            MSANTOS            NEVER STAMPED, JUST DECLARED.     ACCT0116
000320*            MSANTOS            RENAMED DETAIL-RECORD-2 TO THE    ACCT0117
000330*            MSANTOS            RISK-PROFILE/STMT-CYCLE CODES     ACCT0118
000340*            MSANTOS            ACTUALLY RESERVED FOR - MATCHES   ACCT0119
000350*            MSANTOS            ACT.R00858'S LAYOUT (WO-7701).    ACCT011B
000360*-----------------------------------------------------------------ACCT0120
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.     ACCOUNT-BALANCE-FILE.
000390 AUTHOR.         RPATEL.
000400 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000410 DATE-WRITTEN.   06/14/1991.
000420 DATE-COMPILED.  07/18/2003.
000430 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000440*-----------------------------------------------------------------
000450* THIS MODULE CARRIES THE RECORD LAYOUT FOR ACCTFILE - ONE ROW PER
000460* USER, HOLDING THE ACCOUNT-LEVEL ROLLUP TOTALS REWRITTEN EACH
000470* NIGHT BY ACT.R00858.  THE ROW IS NOT A LEDGER - IT IS A SNAPSHOT,
000480* REPLACED IN PLACE EVERY RUN FROM HOLDFILE AND DEPOFILE.
000490*-----------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-370.
000530 OBJECT-COMPUTER.  IBM-370.
000540 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT ACCOUNT-BALANCE-FILE ASSIGN TO "ACCTFILE"
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-ACCT-FILE-STATUS.
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  ACCOUNT-BALANCE-FILE
000630     RECORD CONTAINS 95 CHARACTERS
000640     RECORDING MODE IS F.
000650 01  ACCOUNT-BALANCE-FILE.
000660     05  ACCT-RECORD-TYPE-CDE           PIC X(01).
000670         88  ACCT-RECORD-HEADER             VALUE 'H'.
000680         88  ACCT-RECORD-DETAIL             VALUE 'D'.
000690         88  ACCT-RECORD-TRAILER            VALUE 'T'.
000700     05  HEADER-RECORD-AREA.
000710         10  ACCT-RUN-DTE.
000720             15  ACCT-RUN-CC-DTE         PIC 9(02).
000730             15  ACCT-RUN-YY-DTE         PIC 9(02).
000740             15  ACCT-RUN-MM-DTE         PIC 9(02).
000750             15  ACCT-RUN-DD-DTE         PIC 9(02).
000760         10  ACCT-RUN-ID                 PIC X(08).
000770         10  FILLER                      PIC X(79).
000780     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000790         10  ACCOUNT-USER-ID             PIC 9(09).
000800         10  ACCOUNT-TOTAL-DEPOSITS      PIC S9(13)V99.
000810         10  ACCOUNT-CURRENT-VALUE       PIC S9(13)V99.
000820         10  ACCOUNT-TOTAL-PL            PIC S9(13)V99.
000830         10  ACCOUNT-TOTAL-PL-PERCENT    PIC S9(06)V9999.
000840         10  ACCOUNT-STATUS-CDE          PIC X(01).
000850             88  ACCOUNT-STATUS-OPEN         VALUE 'O'.
000860             88  ACCOUNT-STATUS-CLOSED       VALUE 'C'.
000870             88  ACCOUNT-STATUS-FROZEN       VALUE 'F'.
000880         10  FILLER                      PIC X(30).
000890     05  DETAIL-RECORD-2 REDEFINES HEADER-RECORD-AREA.
000900         10  ACCT-RISK-PROFILE-CDE       PIC X(01).
000910             88  ACCT-RISK-CONSERVATIVE      VALUE 'C'.
000920             88  ACCT-RISK-MODERATE          VALUE 'M'.
000930             88  ACCT-RISK-AGGRESSIVE        VALUE 'A'.
000940         10  ACCT-STMT-CYCLE-CDE         PIC X(01).
000950             88  ACCT-STMT-MONTHLY           VALUE 'M'.
000960             88  ACCT-STMT-QUARTERLY         VALUE 'Q'.
000970         10  FILLER                      PIC X(93).
000980     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000990         10  ACCT-TRLR-RECORD-CT         PIC 9(09).
001000         10  FILLER                      PIC X(86).
001010 WORKING-STORAGE SECTION.
001020 01  WS-ACCT-FILE-STATUS                 PIC X(02) VALUE SPACES.
001030 PROCEDURE DIVISION.
001040 000-STOP-NOTHING-TO-RUN.
001050*    LAYOUT CATALOG ENTRY ONLY - SEE HOLD.TIP01 HEADER NOTE.
001060     STOP RUN.
