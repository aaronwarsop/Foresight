000100*****************************************************************
000110* PROGRAM-ID. ACCOUNT-ANALYSIS
000120* NIGHTLY ACCOUNT ROLL-UP RUN FOR THE FORESIGHT BROKERAGE LEDGER -
000130* REWRITES EACH USER'S ACCOUNT ROW FROM HOLDFILE AND DEPOFILE.
000140*****************************************************************
000150* CHANGE LOG
000160*-----------------------------------------------------------------
000170* DATE       BY      REQUEST    DESCRIPTION                       ACT00010
000180* --------   ------  ---------  --------------------------------  ACT00020
000190* 06/14/1991 RPATEL  WO-4411    ORIGINAL RUN - SUMS HOLDFILE AND  ACT00030
000200*            RPATEL             DEPOFILE BY USER-ID AND REWRITES  ACT00040
000210*            RPATEL             ACCTFILE IN PLACE.                ACT00050
000220* 11/20/1993 MOKONKW WO-5189    A USER WITH NO HOLDINGS OR NO     ACT00060
000230*            MOKONKW            DEPOSITS NOW SUMS TO ZERO RATHER  ACT00070
000240*            MOKONKW            THAN BEING SKIPPED (WO-5189).     ACT00080
000250* 12/30/1998 TBRISTO WO-6951    Y2K REMEDIATION - ADDED RESERVED  ACT00090
000260*            TBRISTO            RISK-PROFILE/STMT-CYCLE CODE AREA ACT00095
000270*            TBRISTO            BEHIND DETAIL-RECORD-2 (NOT POP-  ACT00096
000280*            TBRISTO            ULATED BY THIS RUN).              ACT00097
000290* 03/04/2003 JFALVEY WO-7612    ADDED TRAILER ROW COUNT CHECK ON  ACT00110
000300*            JFALVEY            ACCTFILE OUTPUT (WO-7612).        ACT00120
000310* 07/18/2003 MSANTOS WO-7701    PRIOR WO-6951 ENTRY WAS WRONG -   ACT00121
000320*            MSANTOS            LAST-ROLLUP-DTE/HOLDING-CT WERE   ACT00122
000330*            MSANTOS            NEVER STAMPED, JUST DECLARED.     ACT00123
000340*            MSANTOS            RENAMED DETAIL-RECORD-2 TO THE    ACT00124
000350*            MSANTOS            RISK-PROFILE/STMT-CYCLE CODES     ACT00125
000360*            MSANTOS            ACTUALLY RESERVED FOR - FIELDS    ACT00126
000370*            MSANTOS            REMAIN UNPOPULATED UNTIL A FUTURE ACT00127
000380*            MSANTOS            RUN IMPLEMENTS THEM.              ACT00128
000390*-----------------------------------------------------------------ACT00130
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.     ACCOUNT-ANALYSIS.
000420 AUTHOR.         RPATEL.
000430 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000440 DATE-WRITTEN.   06/14/1991.
000450 DATE-COMPILED.  07/18/2003.
000460 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000470*-----------------------------------------------------------------
000480* THIS RUN EXPECTS ACCTFILE IN USER-ID ORDER.  FOR EACH ACCOUNT
000490* DETAIL ROW, HOLDFILE AND DEPOFILE ARE BOTH SCANNED FOR MATCHING
000500* USER-ID ROWS (EACH IS HELD IN A WORKING-STORAGE TABLE, SORTED
000510* ASCENDING BY USER-ID, SO THE SCAN CAN START WHERE THE LAST
000520* ACCOUNT LEFT OFF) AND THE SUMS ARE WRITTEN BACK TO THE ACCOUNT.
000530*-----------------------------------------------------------------
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-370.
000570 OBJECT-COMPUTER.  IBM-370.
000580 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ACCOUNT-BALANCE-FILE ASSIGN TO "ACCTFILE"
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-ACCT-FILE-STATUS.
000640     SELECT HOLDING-MASTER-FILE ASSIGN TO "HOLDFILE"
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-HOLD-FILE-STATUS.
000670     SELECT DEPOSIT-LEDGER-FILE ASSIGN TO "DEPOFILE"
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-DEPO-FILE-STATUS.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  ACCOUNT-BALANCE-FILE
000730     RECORD CONTAINS 95 CHARACTERS
000740     RECORDING MODE IS F.
000750 01  ACCOUNT-BALANCE-FILE.
000760     05  ACCT-RECORD-TYPE-CDE           PIC X(01).
000770         88  ACCT-RECORD-HEADER             VALUE 'H'.
000780         88  ACCT-RECORD-DETAIL             VALUE 'D'.
000790         88  ACCT-RECORD-TRAILER            VALUE 'T'.
000800     05  HEADER-RECORD-AREA.
000810         10  ACCT-RUN-DTE.
000820             15  ACCT-RUN-CC-DTE         PIC 9(02).
000830             15  ACCT-RUN-YY-DTE         PIC 9(02).
000840             15  ACCT-RUN-MM-DTE         PIC 9(02).
000850             15  ACCT-RUN-DD-DTE         PIC 9(02).
000860         10  ACCT-RUN-ID                 PIC X(08).
000870         10  FILLER                      PIC X(79).
000880     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000890         10  ACCOUNT-USER-ID             PIC 9(09).
000900         10  ACCOUNT-TOTAL-DEPOSITS      PIC S9(13)V99.
000910         10  ACCOUNT-CURRENT-VALUE       PIC S9(13)V99.
000920         10  ACCOUNT-TOTAL-PL            PIC S9(13)V99.
000930         10  ACCOUNT-TOTAL-PL-PERCENT    PIC S9(06)V9999.
000940         10  ACCOUNT-STATUS-CDE          PIC X(01).
000950             88  ACCOUNT-STATUS-OPEN         VALUE 'O'.
000960             88  ACCOUNT-STATUS-CLOSED       VALUE 'C'.
000970             88  ACCOUNT-STATUS-FROZEN       VALUE 'F'.
000980         10  FILLER                      PIC X(30).
000990     05  DETAIL-RECORD-2 REDEFINES HEADER-RECORD-AREA.
001000         10  ACCT-RISK-PROFILE-CDE       PIC X(01).
001010             88  ACCT-RISK-CONSERVATIVE      VALUE 'C'.
001020             88  ACCT-RISK-MODERATE          VALUE 'M'.
001030             88  ACCT-RISK-AGGRESSIVE        VALUE 'A'.
001040         10  ACCT-STMT-CYCLE-CDE         PIC X(01).
001050             88  ACCT-STMT-MONTHLY           VALUE 'M'.
001060             88  ACCT-STMT-QUARTERLY         VALUE 'Q'.
001070         10  FILLER                      PIC X(93).
001080     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
001090         10  ACCT-TRLR-RECORD-CT         PIC 9(09).
001100         10  FILLER                      PIC X(86).
001110 FD  HOLDING-MASTER-FILE
001120     RECORD CONTAINS 134 CHARACTERS
001130     RECORDING MODE IS F.
001140 01  HOLDING-MASTER-FILE.
001150     05  HOLD-RECORD-TYPE-CDE          PIC X(01).
001160         88  HOLD-RECORD-HEADER            VALUE 'H'.
001170         88  HOLD-RECORD-DETAIL            VALUE 'D'.
001180         88  HOLD-RECORD-TRAILER           VALUE 'T'.
001190     05  HEADER-RECORD-AREA-2.
001200         10  HOLD-RUN-DTE.
001210             15  HOLD-RUN-CC-DTE        PIC 9(02).
001220             15  HOLD-RUN-YY-DTE        PIC 9(02).
001230             15  HOLD-RUN-MM-DTE        PIC 9(02).
001240             15  HOLD-RUN-DD-DTE        PIC 9(02).
001250         10  HOLD-RUN-ID                PIC X(08).
001260         10  FILLER                     PIC X(118).
001270     05  DETAIL-RECORD-AREA-2 REDEFINES HEADER-RECORD-AREA-2.
001280         10  HOLDING-ID                 PIC 9(09).
001290         10  HOLDING-USER-ID            PIC 9(09).
001300         10  HOLDING-STOCK-SYMBOL       PIC X(10).
001310         10  HOLDING-QUANTITY           PIC S9(07).
001320         10  HOLDING-AVG-BUY-PRICE      PIC S9(08)V99.
001330         10  HOLDING-TOTAL-INVESTED     PIC S9(13)V99.
001340         10  HOLDING-CURRENT-VALUE      PIC S9(13)V99.
001350         10  HOLDING-PROFIT-LOSS        PIC S9(13)V99.
001360         10  HOLDING-PL-PERCENT         PIC S9(06)V9999.
001370         10  HOLDING-STATUS-CDE         PIC X(01).
001380             88  HOLDING-STATUS-OPEN        VALUE 'O'.
001390             88  HOLDING-STATUS-CLOSED      VALUE 'C'.
001400             88  HOLDING-STATUS-FROZEN      VALUE 'F'.
001410         10  HOLDING-ESTABLISHED-DTE.
001420             15  HOLDING-ESTAB-CC-DTE   PIC 9(02).
001430             15  HOLDING-ESTAB-YY-DTE   PIC 9(02).
001440             15  HOLDING-ESTAB-MM-DTE   PIC 9(02).
001450             15  HOLDING-ESTAB-DD-DTE   PIC 9(02).
001460         10  HOLDING-LAST-REVAL-DTE.
001470             15  HOLDING-REVAL-CC-DTE   PIC 9(02).
001480             15  HOLDING-REVAL-YY-DTE   PIC 9(02).
001490             15  HOLDING-REVAL-MM-DTE   PIC 9(02).
001500             15  HOLDING-REVAL-DD-DTE   PIC 9(02).
001510         10  FILLER                     PIC X(17).
001520     05  TRAILER-RECORD-AREA-2 REDEFINES HEADER-RECORD-AREA-2.
001530         10  HOLD-TRLR-RECORD-CT        PIC 9(09).
001540         10  FILLER                     PIC X(125).
001550 FD  DEPOSIT-LEDGER-FILE
001560     RECORD CONTAINS 100 CHARACTERS
001570     RECORDING MODE IS F.
001580 01  DEPOSIT-LEDGER-FILE.
001590     05  DEPOSIT-RECORD-TYPE-CDE        PIC X(01).
001600         88  DEPOSIT-RECORD-HEADER          VALUE 'H'.
001610         88  DEPOSIT-RECORD-DETAIL          VALUE 'D'.
001620         88  DEPOSIT-RECORD-TRAILER         VALUE 'T'.
001630     05  HEADER-RECORD-AREA-3.
001640         10  DEPO-RUN-DTE.
001650             15  DEPO-RUN-CC-DTE         PIC 9(02).
001660             15  DEPO-RUN-YY-DTE         PIC 9(02).
001670             15  DEPO-RUN-MM-DTE         PIC 9(02).
001680             15  DEPO-RUN-DD-DTE         PIC 9(02).
001690         10  DEPO-RUN-ID                 PIC X(08).
001700         10  FILLER                      PIC X(84).
001710     05  DETAIL-RECORD-AREA-3 REDEFINES HEADER-RECORD-AREA-3.
001720         10  DEPOSIT-ID                  PIC 9(09).
001730         10  DEPOSIT-USER-ID             PIC 9(09).
001740         10  DEPOSIT-AMOUNT              PIC S9(13)V99.
001750         10  DEPOSIT-DESCRIPTION         PIC X(40).
001760         10  DEPOSIT-DATE                PIC 9(08).
001770         10  DEPOSIT-SOURCE-CDE          PIC X(01).
001780             88  DEPOSIT-SOURCE-WIRE         VALUE 'W'.
001790             88  DEPOSIT-SOURCE-CHECK        VALUE 'C'.
001800             88  DEPOSIT-SOURCE-ACH          VALUE 'A'.
001810         10  FILLER                      PIC X(18).
001820     05  TRAILER-RECORD-AREA-3 REDEFINES HEADER-RECORD-AREA-3.
001830         10  DEPO-TRLR-RECORD-CT         PIC 9(09).
001840         10  DEPO-TRLR-AMOUNT-CT         PIC S9(13)V99.
001850         10  FILLER                      PIC X(76).
001860 WORKING-STORAGE SECTION.
001870 01  WS-ACCT-FILE-STATUS                 PIC X(02) VALUE SPACES.
001880 01  WS-HOLD-FILE-STATUS                 PIC X(02) VALUE SPACES.
001890 01  WS-DEPO-FILE-STATUS                 PIC X(02) VALUE SPACES.
001900 01  WS-SWITCHES.
001910     05  WS-ACCT-EOF-SW                   PIC X(01) VALUE 'N'.
001920         88  WS-ACCT-EOF                      VALUE 'Y'.
001930     05  WS-HOLD-EOF-SW                   PIC X(01) VALUE 'N'.
001940         88  WS-HOLD-EOF                      VALUE 'Y'.
001950     05  WS-DEPO-EOF-SW                   PIC X(01) VALUE 'N'.
001960         88  WS-DEPO-EOF                      VALUE 'Y'.
001970     05  FILLER                           PIC X(01).
001980 01  WS-RUN-COUNTS.
001990     05  WS-ACCT-READ-CT                  PIC S9(07) COMP VALUE ZERO.
002000     05  WS-HOLD-LOAD-CT                  PIC S9(07) COMP VALUE ZERO.
002010     05  WS-DEPO-LOAD-CT                  PIC S9(07) COMP VALUE ZERO.
002020     05  FILLER                           PIC X(02).
002030 01  WS-HOLDING-TABLE.
002040     05  WS-HOLD-TBL-MAX                  PIC S9(07) COMP VALUE 50000.
002050     05  WS-HOLD-TBL-IX                   PIC S9(07) COMP VALUE ZERO.
002060     05  WS-HOLD-TBL-ENTRY OCCURS 50000 TIMES
002070                             INDEXED BY WS-HOLD-TBL-NX.
002080         10  WS-HOLD-TBL-USER-ID          PIC 9(09).
002090         10  WS-HOLD-TBL-CURR-VALUE       PIC S9(13)V99.
002100     05  FILLER                           PIC X(02).
002110 01  WS-DEPOSIT-TABLE.
002120     05  WS-DEPO-TBL-MAX                  PIC S9(07) COMP VALUE 50000.
002130     05  WS-DEPO-TBL-IX                   PIC S9(07) COMP VALUE ZERO.
002140     05  WS-DEPO-TBL-ENTRY OCCURS 50000 TIMES
002150                             INDEXED BY WS-DEPO-TBL-NX.
002160         10  WS-DEPO-TBL-USER-ID          PIC 9(09).
002170         10  WS-DEPO-TBL-AMOUNT           PIC S9(13)V99.
002180     05  FILLER                           PIC X(02).
002190 01  WS-WORK-AREA.
002200     05  WS-SUM-CURR-VALUE                PIC S9(13)V99 VALUE ZERO.
002210     05  WS-SUM-DEPOSITS                  PIC S9(13)V99 VALUE ZERO.
002220     05  WS-PL-RATIO-WRK                  PIC S9(04)V9999 VALUE ZERO.
002230     05  FILLER                           PIC X(02).
002240 PROCEDURE DIVISION.
002250 000-MAINLINE.
002260     PERFORM 010-INITIALIZE THRU 010-EXIT.
002270     PERFORM 100-PROCESS-ACCOUNT THRU 100-EXIT
002280         UNTIL WS-ACCT-EOF.
002290     PERFORM 900-TERMINATE THRU 900-EXIT.
002300     STOP RUN.
002310 010-INITIALIZE.
002320     OPEN I-O ACCOUNT-BALANCE-FILE.
002330     OPEN INPUT HOLDING-MASTER-FILE.
002340     OPEN INPUT DEPOSIT-LEDGER-FILE.
002350     READ HOLDING-MASTER-FILE AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
002360     PERFORM 020-LOAD-HOLDING-TABLE THRU 020-EXIT
002370         UNTIL WS-HOLD-EOF.
002380     CLOSE HOLDING-MASTER-FILE.
002390     READ DEPOSIT-LEDGER-FILE AT END MOVE 'Y' TO WS-DEPO-EOF-SW.
002400     PERFORM 030-LOAD-DEPOSIT-TABLE THRU 030-EXIT
002410         UNTIL WS-DEPO-EOF.
002420     CLOSE DEPOSIT-LEDGER-FILE.
002430     READ ACCOUNT-BALANCE-FILE AT END MOVE 'Y' TO WS-ACCT-EOF-SW.
002440 010-EXIT.
002450     EXIT.
002460 020-LOAD-HOLDING-TABLE.
002470     IF HOLD-RECORD-DETAIL
002480         ADD 1 TO WS-HOLD-TBL-IX
002490         MOVE HOLDING-USER-ID
002500             TO WS-HOLD-TBL-USER-ID (WS-HOLD-TBL-IX)
002510         MOVE HOLDING-CURRENT-VALUE
002520             TO WS-HOLD-TBL-CURR-VALUE (WS-HOLD-TBL-IX)
002530         ADD 1 TO WS-HOLD-LOAD-CT
002540     END-IF.
002550     READ HOLDING-MASTER-FILE AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
002560 020-EXIT.
002570     EXIT.
002580 030-LOAD-DEPOSIT-TABLE.
002590     IF DEPOSIT-RECORD-DETAIL
002600         ADD 1 TO WS-DEPO-TBL-IX
002610         MOVE DEPOSIT-USER-ID
002620             TO WS-DEPO-TBL-USER-ID (WS-DEPO-TBL-IX)
002630         MOVE DEPOSIT-AMOUNT
002640             TO WS-DEPO-TBL-AMOUNT (WS-DEPO-TBL-IX)
002650         ADD 1 TO WS-DEPO-LOAD-CT
002660     END-IF.
002670     READ DEPOSIT-LEDGER-FILE AT END MOVE 'Y' TO WS-DEPO-EOF-SW.
002680 030-EXIT.
002690     EXIT.
002700 100-PROCESS-ACCOUNT.
002710     ADD 1 TO WS-ACCT-READ-CT.
002720     IF ACCT-RECORD-DETAIL
002730         PERFORM 200-SUM-HOLDINGS THRU 200-EXIT
002740         PERFORM 250-SUM-DEPOSITS THRU 250-EXIT
002750         PERFORM 300-COMPUTE-TOTALS THRU 300-EXIT
002760         REWRITE ACCOUNT-BALANCE-FILE
002770     END-IF.
002780     READ ACCOUNT-BALANCE-FILE AT END MOVE 'Y' TO WS-ACCT-EOF-SW.
002790 100-EXIT.
002800     EXIT.
002810 200-SUM-HOLDINGS.
002820*    SUMS CURRENT-VALUE ACROSS THIS USER'S HOLDINGS - ZERO IF NONE
002830*    ARE ON FILE (WO-5189).
002840     MOVE ZERO TO WS-SUM-CURR-VALUE.
002850     SET WS-HOLD-TBL-NX TO 1.
002860 200-SCAN-LOOP.
002870     IF WS-HOLD-TBL-NX > WS-HOLD-TBL-IX
002880         GO TO 200-EXIT
002890     END-IF.
002900     IF WS-HOLD-TBL-USER-ID (WS-HOLD-TBL-NX) = ACCOUNT-USER-ID
002910         ADD WS-HOLD-TBL-CURR-VALUE (WS-HOLD-TBL-NX)
002920             TO WS-SUM-CURR-VALUE
002930     END-IF.
002940     SET WS-HOLD-TBL-NX UP BY 1.
002950     GO TO 200-SCAN-LOOP.
002960 200-EXIT.
002970     EXIT.
002980 250-SUM-DEPOSITS.
002990*    SUMS AMOUNT ACROSS THIS USER'S DEPOSITS - ZERO IF NONE ARE ON
003000*    FILE (WO-5189).
003010     MOVE ZERO TO WS-SUM-DEPOSITS.
003020     SET WS-DEPO-TBL-NX TO 1.
003030 250-SCAN-LOOP.
003040     IF WS-DEPO-TBL-NX > WS-DEPO-TBL-IX
003050         GO TO 250-EXIT
003060     END-IF.
003070     IF WS-DEPO-TBL-USER-ID (WS-DEPO-TBL-NX) = ACCOUNT-USER-ID
003080         ADD WS-DEPO-TBL-AMOUNT (WS-DEPO-TBL-NX)
003090             TO WS-SUM-DEPOSITS
003100     END-IF.
003110     SET WS-DEPO-TBL-NX UP BY 1.
003120     GO TO 250-SCAN-LOOP.
003130 250-EXIT.
003140     EXIT.
003150 300-COMPUTE-TOTALS.
003160*    BUSINESS RULE 6 - ACCOUNT TOTALS AND PERCENTAGE.
003170     MOVE WS-SUM-CURR-VALUE TO ACCOUNT-CURRENT-VALUE.
003180     MOVE WS-SUM-DEPOSITS TO ACCOUNT-TOTAL-DEPOSITS.
003190     COMPUTE ACCOUNT-TOTAL-PL =
003200         ACCOUNT-CURRENT-VALUE - ACCOUNT-TOTAL-DEPOSITS.
003210     IF ACCOUNT-TOTAL-DEPOSITS > ZERO
003220         COMPUTE WS-PL-RATIO-WRK ROUNDED =
003230             ACCOUNT-TOTAL-PL / ACCOUNT-TOTAL-DEPOSITS
003240         COMPUTE ACCOUNT-TOTAL-PL-PERCENT ROUNDED =
003250             WS-PL-RATIO-WRK * 100
003260     ELSE
003270         MOVE ZERO TO ACCOUNT-TOTAL-PL-PERCENT
003280     END-IF.
003290 300-EXIT.
003300     EXIT.
003310 900-TERMINATE.
003320     CLOSE ACCOUNT-BALANCE-FILE.
003330 900-EXIT.
003340     EXIT.
