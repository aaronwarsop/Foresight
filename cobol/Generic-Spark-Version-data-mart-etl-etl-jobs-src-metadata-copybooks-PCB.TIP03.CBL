000100*****************************************************************
000110* PROGRAM-ID. PURCHASE-COST-BASIS
000120* NIGHTLY PURCHASE / COST-BASIS MERGE RUN FOR THE FORESIGHT
000130* BROKERAGE LEDGER - POSTS EACH BUY ORDER INTO ITS HOLDING.
000140*****************************************************************
000150* CHANGE LOG
000160*-----------------------------------------------------------------
000170* DATE       BY      REQUEST    DESCRIPTION                       PCB00010
000180* --------   ------  ---------  --------------------------------  PCB00020
000190* 02/03/1992 TBRISTO WO-4517    ORIGINAL RUN - MERGES PURCFILE BUYPCB00030
000200*            TBRISTO            ORDERS INTO HOLDFILE BY WEIGHTED- PCB00040
000210*            TBRISTO            AVERAGE COST.                     PCB00050
000220* 11/20/1993 MOKONKW WO-5188    SKIP AN ORDER WHOSE SYMBOL IS NOT PCB00060
000230*            MOKONKW            ON STOCKFIL - WE DO NOT CREATE    PCB00070
000240*            MOKONKW            STOCK MASTER ROWS FROM THIS RUN.  PCB00080
000250* 09/09/1995 RPATEL  WO-5890    WIDENED QUANTITY FIELDS TO S9(7)  PCB00090
000260*            RPATEL             TO MATCH PURCFILE (WO-5890).      PCB00100
000270* 12/30/1998 TBRISTO WO-6951    Y2K REMEDIATION - ESTABLISHED-DTE PCB00110
000280*            TBRISTO            AND LAST-REVAL-DTE STAMPED CC/YY/ PCB00120
000290*            TBRISTO            MM/DD FROM THE RUN-DTE HEADER.    PCB00130
000300* 11/14/2002 MSANTOS WO-7489    ESTABLISHED-DTE AND LAST-REVAL-DTEPCB00140
000310*            MSANTOS            WERE BEING STAMPED FROM PURCH-RUN-PCB00150
000320*            MSANTOS            YY/MM/DD-DTE, WHICH REDEFINES ONTOPCB00160
000330*            MSANTOS            THE DETAIL ROW ONCE THE ORDER PASSPCB00170
000340*            MSANTOS            BEGINS - THE DATE IS NOW SAVED OFFPCB00180
000350*            MSANTOS            THE HEADER INTO WS-SAVED-RUN-DTE IPCB00190
000360*            MSANTOS            010-INITIALIZE BEFORE ANY ORDER ISPCB00200
000370*            MSANTOS            READ (WO-7489).                   PCB00210
000380* 07/18/2003 MSANTOS WO-7702    030-LOAD-HOLDING-TABLE ONLY EVER  PCB00221
000390*            MSANTOS            LOADED DETAIL ROWS - THE HOLDFILE PCB00222
000400*            MSANTOS            HEADER AND TRAILER WERE DROPPED   PCB00223
000410*            MSANTOS            WHEN 900-TERMINATE REBUILT THE    PCB00224
000420*            MSANTOS            FILE FROM THE TABLE ALONE.  BOTH  PCB00225
000430*            MSANTOS            ARE NOW SAVED OFF AND WRITTEN     PCB00226
000440*            MSANTOS            BACK OUT FIRST/LAST, TRAILER ROW  PCB00227
000450*            MSANTOS            COUNT BROUGHT CURRENT (WO-7702).  PCB00228
000460* 07/18/2003 MSANTOS WO-7703    STCK.TIP04'S WO-7501 ADDED STOCK- PCB00229
000470*            MSANTOS            STATUS-CDE SO A HALTED SYMBOL COULPCB0022A
000480*            MSANTOS            BE SKIPPED, BUT NOTHING EVER TESTEPCB0022B
000490*            MSANTOS            IT - 020-LOAD-STOCK-TABLE NOW LEAVPCB0022C
000500*            MSANTOS            A HALTED SYMBOL OFF THE PRICE TABLPCB0022D
000510*            MSANTOS            (WO-7703).                        PCB0022E
000520*-----------------------------------------------------------------PCB00220
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID.     PURCHASE-COST-BASIS.
000550 AUTHOR.         TBRISTO.
000560 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000570 DATE-WRITTEN.   02/03/1992.
000580 DATE-COMPILED.  07/18/2003.
000590 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000600*-----------------------------------------------------------------
000610* THIS RUN READS PURCFILE ONE BUY ORDER AT A TIME.  EACH ORDER IS
000620* MATCHED TO STOCKFIL BY SYMBOL, THEN TO HOLDFILE BY USER/SYMBOL.
000630* A MATCHING HOLDING IS MERGED BY WEIGHTED-AVERAGE COST AND
000640* REWRITTEN; AN UNMATCHED HOLDING IS APPENDED AS A NEW ROW.  BOTH
000650* PATHS THEN REVALUE THE HOLDING BEFORE IT IS WRITTEN.  HOLDFILE
000660* IS HELD ENTIRELY IN THE WORKING-STORAGE TABLE BELOW FOR THE
000670* DURATION OF THE RUN SO A NEWLY-CREATED HOLDING CAN BE FOUND ON A
000680* LATER ORDER IN THE SAME RUN.
000690*-----------------------------------------------------------------
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER.  IBM-370.
000730 OBJECT-COMPUTER.  IBM-370.
000740 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT PURCHASE-TRANS-FILE ASSIGN TO "PURCFILE"
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-PURCH-FILE-STATUS.
000800     SELECT STOCK-MASTER-FILE ASSIGN TO "STOCKFIL"
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-STOCK-FILE-STATUS.
000830     SELECT HOLDING-MASTER-FILE ASSIGN TO "HOLDFILE"
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-HOLD-FILE-STATUS.
000860 DATA DIVISION.
000870 FILE SECTION.
000880 FD  PURCHASE-TRANS-FILE
000890     RECORD CONTAINS 90 CHARACTERS
000900     RECORDING MODE IS F.
000910 01  PURCHASE-TRANS-FILE.
000920     05  PURCH-RECORD-TYPE-CDE          PIC X(01).
000930         88  PURCH-RECORD-HEADER            VALUE 'H'.
000940         88  PURCH-RECORD-DETAIL            VALUE 'D'.
000950         88  PURCH-RECORD-TRAILER           VALUE 'T'.
000960     05  HEADER-RECORD-AREA.
000970         10  PURCH-RUN-DTE.
000980             15  PURCH-RUN-CC-DTE        PIC 9(02).
000990             15  PURCH-RUN-YY-DTE        PIC 9(02).
001000             15  PURCH-RUN-MM-DTE        PIC 9(02).
001010             15  PURCH-RUN-DD-DTE        PIC 9(02).
001020         10  PURCH-RUN-ID                PIC X(08).
001030         10  FILLER                      PIC X(74).
001040     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
001050         10  PURCH-USER-ID               PIC 9(09).
001060         10  PURCH-STOCK-SYMBOL          PIC X(10).
001070         10  PURCH-QUANTITY              PIC S9(07).
001080         10  PURCH-BUY-PRICE             PIC S9(08)V99.
001090         10  FILLER                      PIC X(54).
001100     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
001110         10  PURCH-TRLR-RECORD-CT        PIC 9(09).
001120         10  FILLER                      PIC X(81).
001130 FD  STOCK-MASTER-FILE
001140     RECORD CONTAINS 115 CHARACTERS
001150     RECORDING MODE IS F.
001160 01  STOCK-MASTER-FILE.
001170     05  STOCK-RECORD-TYPE-CDE          PIC X(01).
001180         88  STOCK-RECORD-HEADER            VALUE 'H'.
001190         88  STOCK-RECORD-DETAIL            VALUE 'D'.
001200         88  STOCK-RECORD-TRAILER           VALUE 'T'.
001210     05  HEADER-RECORD-AREA-2.
001220         10  STOCK-RUN-DTE.
001230             15  STOCK-RUN-CC-DTE        PIC 9(02).
001240             15  STOCK-RUN-YY-DTE        PIC 9(02).
001250             15  STOCK-RUN-MM-DTE        PIC 9(02).
001260             15  STOCK-RUN-DD-DTE        PIC 9(02).
001270         10  STOCK-FEED-SOURCE-ID        PIC X(08).
001280         10  FILLER                      PIC X(99).
001290     05  DETAIL-RECORD-AREA-2 REDEFINES HEADER-RECORD-AREA-2.
001300         10  STOCK-SYMBOL                PIC X(10).
001310         10  STOCK-COMPANY-NAME          PIC X(60).
001320         10  STOCK-CURRENT-PRICE         PIC S9(08)V99.
001330         10  STOCK-DIVIDEND-YIELD        PIC S9(03)V99.
001340         10  STOCK-ANNUAL-DIVIDEND       PIC S9(08)V99.
001350         10  STOCK-STATUS-CDE            PIC X(01).
001360             88  STOCK-STATUS-ACTIVE         VALUE 'A'.
001370             88  STOCK-STATUS-HALTED         VALUE 'H'.
001380             88  STOCK-STATUS-DELISTED       VALUE 'D'.
001390         10  FILLER                      PIC X(19).
001400     05  TRAILER-RECORD-AREA-2 REDEFINES HEADER-RECORD-AREA-2.
001410         10  STOCK-TRLR-RECORD-CT        PIC 9(09).
001420         10  FILLER                      PIC X(106).
001430 FD  HOLDING-MASTER-FILE
001440     RECORD CONTAINS 134 CHARACTERS
001450     RECORDING MODE IS F.
001460 01  HOLDING-MASTER-FILE.
001470     05  HOLD-RECORD-TYPE-CDE          PIC X(01).
001480         88  HOLD-RECORD-HEADER            VALUE 'H'.
001490         88  HOLD-RECORD-DETAIL            VALUE 'D'.
001500         88  HOLD-RECORD-TRAILER           VALUE 'T'.
001510     05  HEADER-RECORD-AREA-3.
001520         10  HOLD-RUN-DTE.
001530             15  HOLD-RUN-CC-DTE        PIC 9(02).
001540             15  HOLD-RUN-YY-DTE        PIC 9(02).
001550             15  HOLD-RUN-MM-DTE        PIC 9(02).
001560             15  HOLD-RUN-DD-DTE        PIC 9(02).
001570         10  HOLD-RUN-ID                PIC X(08).
001580         10  FILLER                     PIC X(118).
001590     05  DETAIL-RECORD-AREA-3 REDEFINES HEADER-RECORD-AREA-3.
001600         10  HOLDING-ID                 PIC 9(09).
001610         10  HOLDING-USER-ID            PIC 9(09).
001620         10  HOLDING-STOCK-SYMBOL       PIC X(10).
001630         10  HOLDING-QUANTITY           PIC S9(07).
001640         10  HOLDING-AVG-BUY-PRICE      PIC S9(08)V99.
001650         10  HOLDING-TOTAL-INVESTED     PIC S9(13)V99.
001660         10  HOLDING-CURRENT-VALUE      PIC S9(13)V99.
001670         10  HOLDING-PROFIT-LOSS        PIC S9(13)V99.
001680         10  HOLDING-PL-PERCENT         PIC S9(06)V9999.
001690         10  HOLDING-STATUS-CDE         PIC X(01).
001700             88  HOLDING-STATUS-OPEN        VALUE 'O'.
001710             88  HOLDING-STATUS-CLOSED      VALUE 'C'.
001720             88  HOLDING-STATUS-FROZEN      VALUE 'F'.
001730         10  HOLDING-ESTABLISHED-DTE.
001740             15  HOLDING-ESTAB-CC-DTE   PIC 9(02).
001750             15  HOLDING-ESTAB-YY-DTE   PIC 9(02).
001760             15  HOLDING-ESTAB-MM-DTE   PIC 9(02).
001770             15  HOLDING-ESTAB-DD-DTE   PIC 9(02).
001780         10  HOLDING-LAST-REVAL-DTE.
001790             15  HOLDING-REVAL-CC-DTE   PIC 9(02).
001800             15  HOLDING-REVAL-YY-DTE   PIC 9(02).
001810             15  HOLDING-REVAL-MM-DTE   PIC 9(02).
001820             15  HOLDING-REVAL-DD-DTE   PIC 9(02).
001830         10  FILLER                     PIC X(17).
001840     05  TRAILER-RECORD-AREA-3 REDEFINES HEADER-RECORD-AREA-3.
001850         10  HOLD-TRLR-RECORD-CT        PIC 9(09).
001860         10  FILLER                     PIC X(125).
001870 WORKING-STORAGE SECTION.
001880 01  WS-PURCH-FILE-STATUS                PIC X(02) VALUE SPACES.
001890 01  WS-STOCK-FILE-STATUS                PIC X(02) VALUE SPACES.
001900 01  WS-HOLD-FILE-STATUS                PIC X(02) VALUE SPACES.
001910 01  WS-SWITCHES.
001920     05  WS-PURCH-EOF-SW                 PIC X(01) VALUE 'N'.
001930         88  WS-PURCH-EOF                    VALUE 'Y'.
001940     05  WS-STOCK-EOF-SW                 PIC X(01) VALUE 'N'.
001950         88  WS-STOCK-EOF                    VALUE 'Y'.
001960     05  WS-HOLD-EOF-SW                   PIC X(01) VALUE 'N'.
001970         88  WS-HOLD-EOF                      VALUE 'Y'.
001980     05  WS-STOCK-FOUND-SW                PIC X(01) VALUE 'N'.
001990         88  WS-STOCK-FOUND                   VALUE 'Y'.
002000     05  WS-HOLD-MATCH-SW                 PIC X(01) VALUE 'N'.
002010         88  WS-HOLD-MATCH                     VALUE 'Y'.
002020     05  FILLER                           PIC X(01).
002030 01  WS-RUN-COUNTS.
002040     05  WS-PURCH-READ-CT                PIC S9(07) COMP VALUE ZERO.
002050     05  WS-PURCH-SKIP-CT                PIC S9(07) COMP VALUE ZERO.
002060     05  WS-HOLD-MERGE-CT                PIC S9(07) COMP VALUE ZERO.
002070     05  WS-HOLD-CREATE-CT               PIC S9(07) COMP VALUE ZERO.
002080     05  WS-STOCK-LOAD-CT                PIC S9(05) COMP VALUE ZERO.
002090     05  WS-STOCK-HALT-CT                PIC S9(05) COMP VALUE ZERO.
002100     05  WS-HOLD-LOAD-CT                 PIC S9(07) COMP VALUE ZERO.
002110     05  WS-HOLD-NEXT-ID                 PIC S9(09) COMP VALUE ZERO.
002120     05  FILLER                          PIC X(02).
002130 01  WS-STOCK-PRICE-TABLE.
002140     05  WS-STOCK-TBL-MAX                PIC S9(05) COMP VALUE 2000.
002150     05  WS-STOCK-TBL-IX                 PIC S9(05) COMP VALUE ZERO.
002160     05  WS-STOCK-TBL-ENTRY OCCURS 2000 TIMES
002170                             INDEXED BY WS-STOCK-TBL-NX.
002180         10  WS-STOCK-TBL-SYMBOL          PIC X(10).
002190         10  WS-STOCK-TBL-PRICE           PIC S9(08)V99.
002200     05  FILLER                          PIC X(02).
002210 01  WS-HOLDING-TABLE.
002220     05  WS-HOLD-TBL-MAX                 PIC S9(07) COMP VALUE 50000.
002230     05  WS-HOLD-TBL-IX                  PIC S9(07) COMP VALUE ZERO.
002240     05  WS-HOLD-TBL-ENTRY OCCURS 50000 TIMES
002250                             INDEXED BY WS-HOLD-TBL-NX.
002260         10  WS-HOLD-TBL-RECORD          PIC X(134).
002270     05  FILLER                          PIC X(02).
002280 01  WS-WORK-AREA.
002290     05  WS-MATCH-PRICE                  PIC S9(08)V99 VALUE ZERO.
002300     05  WS-PL-RATIO-WRK                  PIC S9(04)V9999 VALUE ZERO.
002310     05  WS-BUY-COST-WRK                  PIC S9(13)V99 VALUE ZERO.
002320     05  FILLER                           PIC X(02).
002330 01  WS-SAVED-RUN-DTE.
002340*    WO-7489 - RUN-DTE SAVED OFF THE PURCFILE HEADER BEFORE THE
002350*    DETAIL-RECORD-AREA REDEFINE STARTS OVERWRITING THE BUFFER.
002360     05  WS-SAVED-RUN-CC-DTE              PIC 9(02) VALUE ZERO.
002370     05  WS-SAVED-RUN-YY-DTE              PIC 9(02) VALUE ZERO.
002380     05  WS-SAVED-RUN-MM-DTE              PIC 9(02) VALUE ZERO.
002390     05  WS-SAVED-RUN-DD-DTE              PIC 9(02) VALUE ZERO.
002400     05  FILLER                           PIC X(02).
002410 01  WS-SAVED-HOLD-ENDS.
002420*    WO-7702 - HEADER AND TRAILER ROWS OFF HOLDFILE, HELD HERE SO
002430*    900-TERMINATE CAN REBUILD THE FILE WITH THEM STILL IN PLACE.
002440     05  WS-SAVED-HOLD-HDR-REC            PIC X(134) VALUE SPACES.
002450     05  WS-SAVED-HOLD-TRLR-REC           PIC X(134) VALUE SPACES.
002460     05  FILLER                           PIC X(02).
002470 PROCEDURE DIVISION.
002480 000-MAINLINE.
002490     PERFORM 010-INITIALIZE THRU 010-EXIT.
002500     PERFORM 100-PROCESS-PURCHASE THRU 100-EXIT
002510         UNTIL WS-PURCH-EOF.
002520     PERFORM 900-TERMINATE THRU 900-EXIT.
002530     STOP RUN.
002540 010-INITIALIZE.
002550     OPEN INPUT PURCHASE-TRANS-FILE.
002560     OPEN INPUT STOCK-MASTER-FILE.
002570     OPEN I-O HOLDING-MASTER-FILE.
002580     READ STOCK-MASTER-FILE AT END MOVE 'Y' TO WS-STOCK-EOF-SW.
002590     PERFORM 020-LOAD-STOCK-TABLE THRU 020-EXIT
002600         UNTIL WS-STOCK-EOF.
002610     CLOSE STOCK-MASTER-FILE.
002620     READ HOLDING-MASTER-FILE AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
002630*    WO-7702 - SAVE THE HOLDFILE HEADER ROW OFF BEFORE THE DETAIL
002640*    PASS BEGINS, SO 900-TERMINATE CAN WRITE IT BACK OUT AGAIN.
002650     IF HOLD-RECORD-HEADER
002660         MOVE HOLDING-MASTER-FILE TO WS-SAVED-HOLD-HDR-REC
002670     END-IF.
002680     PERFORM 030-LOAD-HOLDING-TABLE THRU 030-EXIT
002690         UNTIL WS-HOLD-EOF.
002700     CLOSE HOLDING-MASTER-FILE.
002710     MOVE 'N' TO WS-PURCH-EOF-SW.
002720     READ PURCHASE-TRANS-FILE AT END MOVE 'Y' TO WS-PURCH-EOF-SW.
002730*    WO-7489 - SAVE THE HEADER'S RUN-DTE BEFORE THE ORDER PASS
002740*    BEGINS REDEFINING THE SAME BUFFER BYTES.
002750     IF PURCH-RECORD-HEADER
002760         MOVE PURCH-RUN-CC-DTE TO WS-SAVED-RUN-CC-DTE
002770         MOVE PURCH-RUN-YY-DTE TO WS-SAVED-RUN-YY-DTE
002780         MOVE PURCH-RUN-MM-DTE TO WS-SAVED-RUN-MM-DTE
002790         MOVE PURCH-RUN-DD-DTE TO WS-SAVED-RUN-DD-DTE
002800     END-IF.
002810 010-EXIT.
002820     EXIT.
002830 020-LOAD-STOCK-TABLE.
002840*    WO-7703 - A HALTED SYMBOL (WO-7501) IS LEFT OFF THE PRICE
002850*    TABLE ENTIRELY, SO 110-LOOKUP-STOCK FAILS FOR IT THE SAME WAY
002860*    AN UNMATCHED SYMBOL DOES.
002870     IF STOCK-RECORD-DETAIL AND STOCK-STATUS-HALTED
002880         ADD 1 TO WS-STOCK-HALT-CT
002890     ELSE
002900         IF STOCK-RECORD-DETAIL
002910             ADD 1 TO WS-STOCK-TBL-IX
002920             MOVE STOCK-SYMBOL
002930                 TO WS-STOCK-TBL-SYMBOL (WS-STOCK-TBL-IX)
002940             MOVE STOCK-CURRENT-PRICE
002950                 TO WS-STOCK-TBL-PRICE (WS-STOCK-TBL-IX)
002960             ADD 1 TO WS-STOCK-LOAD-CT
002970         END-IF
002980     END-IF.
002990     READ STOCK-MASTER-FILE AT END MOVE 'Y' TO WS-STOCK-EOF-SW.
003000 020-EXIT.
003010     EXIT.
003020 030-LOAD-HOLDING-TABLE.
003030     IF HOLD-RECORD-DETAIL
003040         ADD 1 TO WS-HOLD-TBL-IX
003050         MOVE HOLDING-MASTER-FILE
003060             TO WS-HOLD-TBL-RECORD (WS-HOLD-TBL-IX)
003070         ADD 1 TO WS-HOLD-LOAD-CT
003080         IF HOLDING-ID > WS-HOLD-NEXT-ID
003090             MOVE HOLDING-ID TO WS-HOLD-NEXT-ID
003100         END-IF
003110     END-IF.
003120*    WO-7702 - THE TRAILER ROW IS SAVED OFF HERE RATHER THAN LOADED
003130*    INTO THE DETAIL TABLE, SO 900-TERMINATE CAN WRITE IT BACK OUT
003140*    LAST, WITH ITS ROW COUNT BROUGHT CURRENT.
003150     IF HOLD-RECORD-TRAILER
003160         MOVE HOLDING-MASTER-FILE TO WS-SAVED-HOLD-TRLR-REC
003170     END-IF.
003180     READ HOLDING-MASTER-FILE AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
003190 030-EXIT.
003200     EXIT.
003210 100-PROCESS-PURCHASE.
003220     ADD 1 TO WS-PURCH-READ-CT.
003230     IF PURCH-RECORD-DETAIL
003240         MOVE 'N' TO WS-STOCK-FOUND-SW
003250         PERFORM 110-LOOKUP-STOCK THRU 110-EXIT
003260         IF WS-STOCK-FOUND
003270             MOVE 'N' TO WS-HOLD-MATCH-SW
003280             PERFORM 120-LOOKUP-HOLDING THRU 120-EXIT
003290             IF WS-HOLD-MATCH
003300                 PERFORM 210-MERGE-EXISTING-HOLDING THRU 210-EXIT
003310             ELSE
003320                 PERFORM 220-CREATE-NEW-HOLDING THRU 220-EXIT
003330             END-IF
003340             PERFORM 200-REVALUE-HOLDING THRU 200-EXIT
003350         ELSE
003360             ADD 1 TO WS-PURCH-SKIP-CT
003370         END-IF
003380     END-IF.
003390     READ PURCHASE-TRANS-FILE AT END MOVE 'Y' TO WS-PURCH-EOF-SW.
003400 100-EXIT.
003410     EXIT.
003420 110-LOOKUP-STOCK.
003430     SET WS-STOCK-TBL-NX TO 1.
003440 110-SEARCH-LOOP.
003450     IF WS-STOCK-TBL-NX > WS-STOCK-TBL-IX
003460         GO TO 110-EXIT
003470     END-IF.
003480     IF WS-STOCK-TBL-SYMBOL (WS-STOCK-TBL-NX) = PURCH-STOCK-SYMBOL
003490         MOVE 'Y' TO WS-STOCK-FOUND-SW
003500         MOVE WS-STOCK-TBL-PRICE (WS-STOCK-TBL-NX) TO WS-MATCH-PRICE
003510         GO TO 110-EXIT
003520     END-IF.
003530     SET WS-STOCK-TBL-NX UP BY 1.
003540     GO TO 110-SEARCH-LOOP.
003550 110-EXIT.
003560     EXIT.
003570 120-LOOKUP-HOLDING.
003580     SET WS-HOLD-TBL-NX TO 1.
003590 120-SEARCH-LOOP.
003600     IF WS-HOLD-TBL-NX > WS-HOLD-TBL-IX
003610         GO TO 120-EXIT
003620     END-IF.
003630     MOVE WS-HOLD-TBL-RECORD (WS-HOLD-TBL-NX)
003640         TO HOLDING-MASTER-FILE.
003650     IF HOLDING-USER-ID = PURCH-USER-ID
003660       AND HOLDING-STOCK-SYMBOL = PURCH-STOCK-SYMBOL
003670         MOVE 'Y' TO WS-HOLD-MATCH-SW
003680         GO TO 120-EXIT
003690     END-IF.
003700     SET WS-HOLD-TBL-NX UP BY 1.
003710     GO TO 120-SEARCH-LOOP.
003720 120-EXIT.
003730     EXIT.
003740 210-MERGE-EXISTING-HOLDING.
003750*    BUSINESS RULE 4 - WEIGHTED-AVERAGE COST BASIS ON AN EXISTING
003760*    HOLDING.  HOLDING-MASTER-FILE IS ALREADY LOADED FROM THE
003770*    MATCHING TABLE ENTRY BY 120-LOOKUP-HOLDING ABOVE.
003780     COMPUTE WS-BUY-COST-WRK ROUNDED =
003790         PURCH-BUY-PRICE * PURCH-QUANTITY.
003800     ADD WS-BUY-COST-WRK TO HOLDING-TOTAL-INVESTED.
003810     ADD PURCH-QUANTITY TO HOLDING-QUANTITY.
003820     COMPUTE HOLDING-AVG-BUY-PRICE ROUNDED =
003830         HOLDING-TOTAL-INVESTED / HOLDING-QUANTITY.
003840     MOVE HOLDING-MASTER-FILE
003850         TO WS-HOLD-TBL-RECORD (WS-HOLD-TBL-NX).
003860     ADD 1 TO WS-HOLD-MERGE-CT.
003870 210-EXIT.
003880     EXIT.
003890 220-CREATE-NEW-HOLDING.
003900*    NO PRIOR POSITION FOR THIS USER/SYMBOL - APPEND A NEW ROW TO
003910*    THE HOLDING TABLE AND TO HOLDFILE AT END OF RUN.
003920     ADD 1 TO WS-HOLD-NEXT-ID.
003930     ADD 1 TO WS-HOLD-TBL-IX.
003940     SET WS-HOLD-TBL-NX TO WS-HOLD-TBL-IX.
003950     MOVE SPACES TO HOLDING-MASTER-FILE.
003960     SET HOLD-RECORD-DETAIL TO TRUE.
003970     MOVE WS-HOLD-NEXT-ID TO HOLDING-ID.
003980     MOVE PURCH-USER-ID TO HOLDING-USER-ID.
003990     MOVE PURCH-STOCK-SYMBOL TO HOLDING-STOCK-SYMBOL.
004000     MOVE PURCH-QUANTITY TO HOLDING-QUANTITY.
004010     MOVE PURCH-BUY-PRICE TO HOLDING-AVG-BUY-PRICE.
004020     COMPUTE HOLDING-TOTAL-INVESTED ROUNDED =
004030         PURCH-BUY-PRICE * PURCH-QUANTITY.
004040     SET HOLDING-STATUS-OPEN TO TRUE.
004050     MOVE WS-SAVED-RUN-CC-DTE TO HOLDING-ESTAB-CC-DTE.
004060     MOVE WS-SAVED-RUN-YY-DTE TO HOLDING-ESTAB-YY-DTE.
004070     MOVE WS-SAVED-RUN-MM-DTE TO HOLDING-ESTAB-MM-DTE.
004080     MOVE WS-SAVED-RUN-DD-DTE TO HOLDING-ESTAB-DD-DTE.
004090     MOVE HOLDING-MASTER-FILE
004100         TO WS-HOLD-TBL-RECORD (WS-HOLD-TBL-NX).
004110     ADD 1 TO WS-HOLD-CREATE-CT.
004120 220-EXIT.
004130     EXIT.
004140 200-REVALUE-HOLDING.
004150*    BUSINESS RULES 1-3, RESTATED HERE PER THE SHOP'S NO-CALL HOUSE
004160*    STYLE - SEE HVL.TIP09 FOR THE NIGHTLY REVALUE RUN.
004170     IF WS-MATCH-PRICE = ZERO
004180         GO TO 200-EXIT
004190     END-IF.
004200     COMPUTE HOLDING-CURRENT-VALUE ROUNDED =
004210         WS-MATCH-PRICE * HOLDING-QUANTITY.
004220     COMPUTE HOLDING-PROFIT-LOSS =
004230         HOLDING-CURRENT-VALUE - HOLDING-TOTAL-INVESTED.
004240     IF HOLDING-TOTAL-INVESTED > ZERO
004250         COMPUTE WS-PL-RATIO-WRK ROUNDED =
004260             HOLDING-PROFIT-LOSS / HOLDING-TOTAL-INVESTED
004270         COMPUTE HOLDING-PL-PERCENT ROUNDED =
004280             WS-PL-RATIO-WRK * 100
004290     ELSE
004300         MOVE ZERO TO HOLDING-PL-PERCENT
004310     END-IF.
004320     MOVE WS-SAVED-RUN-CC-DTE TO HOLDING-REVAL-CC-DTE.
004330     MOVE WS-SAVED-RUN-YY-DTE TO HOLDING-REVAL-YY-DTE.
004340     MOVE WS-SAVED-RUN-MM-DTE TO HOLDING-REVAL-MM-DTE.
004350     MOVE WS-SAVED-RUN-DD-DTE TO HOLDING-REVAL-DD-DTE.
004360     MOVE HOLDING-MASTER-FILE
004370         TO WS-HOLD-TBL-RECORD (WS-HOLD-TBL-NX).
004380 200-EXIT.
004390     EXIT.
004400 900-TERMINATE.
004410*    WO-7702 - HOLDFILE IS REBUILT HEADER-FIRST, THEN EVERY DETAIL
004420*    ROW IN THE TABLE, THEN THE TRAILER LAST WITH ITS ROW COUNT
004430*    BROUGHT CURRENT - THE HEADER/TRAILER WERE FORMERLY DROPPED
004440*    BECAUSE ONLY DETAIL ROWS WERE EVER LOADED INTO THE TABLE.
004450     OPEN OUTPUT HOLDING-MASTER-FILE.
004460     MOVE WS-SAVED-HOLD-HDR-REC TO HOLDING-MASTER-FILE.
004470     WRITE HOLDING-MASTER-FILE.
004480     SET WS-HOLD-TBL-NX TO 1.
004490 900-WRITE-LOOP.
004500     IF WS-HOLD-TBL-NX > WS-HOLD-TBL-IX
004510         GO TO 900-WRITE-TRAILER
004520     END-IF.
004530     MOVE WS-HOLD-TBL-RECORD (WS-HOLD-TBL-NX) TO HOLDING-MASTER-FILE.
004540     WRITE HOLDING-MASTER-FILE.
004550     SET WS-HOLD-TBL-NX UP BY 1.
004560     GO TO 900-WRITE-LOOP.
004570 900-WRITE-TRAILER.
004580     MOVE WS-SAVED-HOLD-TRLR-REC TO HOLDING-MASTER-FILE.
004590     MOVE WS-HOLD-TBL-IX TO HOLD-TRLR-RECORD-CT.
004600     WRITE HOLDING-MASTER-FILE.
004610 900-EXIT.
004620     CLOSE HOLDING-MASTER-FILE.
