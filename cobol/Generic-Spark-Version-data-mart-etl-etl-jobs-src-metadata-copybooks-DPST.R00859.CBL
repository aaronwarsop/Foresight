000100*****************************************************************
000110* PROGRAM-ID. DEPOSIT-POSTING
000120* APPEND-ONLY DEPOSIT POSTING RUN FOR THE FORESIGHT BROKERAGE
000130* LEDGER - WRITES ONE NEW DEPOFILE ROW PER DEPOSIT REQUEST.
000140*****************************************************************
000150* CHANGE LOG
000160*-----------------------------------------------------------------
000170* DATE       BY      REQUEST    DESCRIPTION                       DPS00010
000180* --------   ------  ---------  --------------------------------  DPS00020
000190* 07/01/1991 RPATEL  WO-4415    ORIGINAL RUN - POSTS EACH DEPOSIT DPS00030
000200*            RPATEL             REQUEST AS A NEW DEPOFILE ROW     DPS00040
000210*            RPATEL             STAMPED WITH THE RUN DATE.        DPS00050
000220* 12/30/1998 TBRISTO WO-6951    Y2K REMEDIATION - DEPOSIT-DATE    DPS00060
000230*            TBRISTO            NOW STAMPED FROM THE 4-DIGIT      DPS00070
000240*            TBRISTO            SYSTEM DATE, NOT A 2-DIGIT YEAR.  DPS00080
000250* 03/04/2003 JFALVEY WO-7610    NO VALIDATION ADDED BEYOND AN     DPS00090
000260*            JFALVEY            EXISTING USER-ID - SIGN AND SIZE  DPS00100
000270*            JFALVEY            OF THE AMOUNT ARE CARRIED AS GIVENDPS00110
000280*            JFALVEY            PER ACCOUNTING'S INSTRUCTION.     DPS00120
000290* 07/18/2003 MSANTOS WO-7702    WS-DEPO-NEXT-ID WAS INCREMENTED   DPS00121
000300*            MSANTOS            FROM ZERO EVERY RUN - A RERUN     DPS00122
000310*            MSANTOS            RE-MINTED DEPOSIT-ID 1, 2, 3...   DPS00123
000320*            MSANTOS            AND COLLIDED WITH IDS ALREADY ON  DPS00124
000330*            MSANTOS            DEPOFILE.  DEPOFILE IS NOW READ   DPS00125
000340*            MSANTOS            ONCE TO SEED THE HIGH ID BEFORE   DPS00126
000350*            MSANTOS            THE EXTEND PASS OPENS (WO-7702).  DPS00127
000360*-----------------------------------------------------------------DPS00130
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.     DEPOSIT-POSTING.
000390 AUTHOR.         RPATEL.
000400 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000410 DATE-WRITTEN.   07/01/1991.
000420 DATE-COMPILED.  07/18/2003.
000430 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000440*-----------------------------------------------------------------
000450* THIS RUN READS DEPOSIT REQUESTS FROM DEPOREQ (USER-ID, AMOUNT,
000460* DESCRIPTION - ONE REQUEST PER CARD IMAGE) AND APPENDS ONE NEW
000470* DETAIL ROW TO DEPOFILE FOR EACH, STAMPED WITH TODAY'S SYSTEM DATE.
000480* NO COMPUTATION IS PERFORMED - THE ACCOUNT ROLL-UP RUN (ACT.R00858)
000490* PICKS THE NEW ROW UP ON ITS NEXT PASS.  NO VALIDATION BEYOND THE
000500* USER-ID BEING NON-ZERO IS PERFORMED, PER ACCOUNTING'S INSTRUCTION
000510* THAT THE AMOUNT IS CARRIED AS GIVEN (WO-7610).
000520*-----------------------------------------------------------------
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-370.
000560 OBJECT-COMPUTER.  IBM-370.
000570 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT DEPOSIT-REQUEST-FILE ASSIGN TO "DEPOREQ"
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-REQ-FILE-STATUS.
000630     SELECT DEPOSIT-LEDGER-FILE ASSIGN TO "DEPOFILE"
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-DEPO-FILE-STATUS.
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  DEPOSIT-REQUEST-FILE
000690     RECORD CONTAINS 65 CHARACTERS
000700     RECORDING MODE IS F.
000710 01  DEPOSIT-REQUEST-FILE.
000720     05  REQ-USER-ID                    PIC 9(09).
000730     05  REQ-AMOUNT                     PIC S9(13)V99.
000740     05  REQ-SOURCE-CDE                 PIC X(01).
000750         88  REQ-SOURCE-WIRE                VALUE 'W'.
000760         88  REQ-SOURCE-CHECK               VALUE 'C'.
000770         88  REQ-SOURCE-ACH                 VALUE 'A'.
000780     05  REQ-DESCRIPTION                PIC X(40).
000790 FD  DEPOSIT-LEDGER-FILE
000800     RECORD CONTAINS 100 CHARACTERS
000810     RECORDING MODE IS F.
000820 01  DEPOSIT-LEDGER-FILE.
000830     05  DEPOSIT-RECORD-TYPE-CDE        PIC X(01).
000840         88  DEPOSIT-RECORD-HEADER          VALUE 'H'.
000850         88  DEPOSIT-RECORD-DETAIL          VALUE 'D'.
000860         88  DEPOSIT-RECORD-TRAILER         VALUE 'T'.
000870     05  HEADER-RECORD-AREA.
000880         10  DEPO-RUN-DTE.
000890             15  DEPO-RUN-CC-DTE         PIC 9(02).
000900             15  DEPO-RUN-YY-DTE         PIC 9(02).
000910             15  DEPO-RUN-MM-DTE         PIC 9(02).
000920             15  DEPO-RUN-DD-DTE         PIC 9(02).
000930         10  DEPO-RUN-ID                 PIC X(08).
000940         10  FILLER                      PIC X(84).
000950     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000960         10  DEPOSIT-ID                  PIC 9(09).
000970         10  DEPOSIT-USER-ID             PIC 9(09).
000980         10  DEPOSIT-AMOUNT              PIC S9(13)V99.
000990         10  DEPOSIT-DESCRIPTION         PIC X(40).
001000         10  DEPOSIT-DATE                PIC 9(08).
001010         10  DEPOSIT-SOURCE-CDE          PIC X(01).
001020             88  DEPOSIT-SOURCE-WIRE         VALUE 'W'.
001030             88  DEPOSIT-SOURCE-CHECK        VALUE 'C'.
001040             88  DEPOSIT-SOURCE-ACH          VALUE 'A'.
001050         10  FILLER                      PIC X(18).
001060     05  DETAIL-RECORD-2 REDEFINES HEADER-RECORD-AREA.
001070         10  DEPO-POSTED-BY-ID           PIC X(08).
001080         10  DEPO-BATCH-SEQ-NBR          PIC 9(05).
001090         10  FILLER                      PIC X(87).
001100     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
001110         10  DEPO-TRLR-RECORD-CT         PIC 9(09).
001120         10  DEPO-TRLR-AMOUNT-CT         PIC S9(13)V99.
001130         10  FILLER                      PIC X(76).
001140 WORKING-STORAGE SECTION.
001150 01  WS-REQ-FILE-STATUS                  PIC X(02) VALUE SPACES.
001160 01  WS-DEPO-FILE-STATUS                 PIC X(02) VALUE SPACES.
001170 01  WS-SWITCHES.
001180     05  WS-REQ-EOF-SW                    PIC X(01) VALUE 'N'.
001190         88  WS-REQ-EOF                       VALUE 'Y'.
001200     05  WS-DEPO-EOF-SW                   PIC X(01) VALUE 'N'.
001210         88  WS-DEPO-EOF                      VALUE 'Y'.
001220     05  FILLER                           PIC X(01).
001230 01  WS-RUN-COUNTS.
001240     05  WS-REQ-READ-CT                   PIC S9(07) COMP VALUE ZERO.
001250     05  WS-DEPO-POST-CT                  PIC S9(07) COMP VALUE ZERO.
001260     05  WS-DEPO-NEXT-ID                  PIC S9(09) COMP VALUE ZERO.
001270     05  FILLER                           PIC X(02).
001280 01  WS-SYSTEM-DTE                         PIC 9(08) VALUE ZERO.
001290 01  WS-RUN-PARM-DTE REDEFINES WS-SYSTEM-DTE.
001300     05  WS-PARM-CC-DTE                    PIC 9(02).
001310     05  WS-PARM-YY-DTE                    PIC 9(02).
001320     05  WS-PARM-MM-DTE                    PIC 9(02).
001330     05  WS-PARM-DD-DTE                    PIC 9(02).
001340 PROCEDURE DIVISION.
001350 000-MAINLINE.
001360     PERFORM 010-INITIALIZE THRU 010-EXIT.
001370     PERFORM 100-POST-DEPOSIT THRU 100-EXIT
001380         UNTIL WS-REQ-EOF.
001390     PERFORM 900-TERMINATE THRU 900-EXIT.
001400     STOP RUN.
001410 010-INITIALIZE.
001420     ACCEPT WS-SYSTEM-DTE FROM DATE YYYYMMDD.
001430     OPEN INPUT DEPOSIT-REQUEST-FILE.
001440*    WO-7702 - DEPOFILE IS OPENED INPUT FIRST TO SEED WS-DEPO-NEXT-ID
001450*    FROM THE HIGHEST DEPOSIT-ID ALREADY POSTED - OPENING EXTEND
001460*    WITHOUT THIS PASS MINTED 1, 2, 3... EVERY RUN AND COLLIDED WITH
001470*    IDS POSTED BY EARLIER RUNS.
001480     OPEN INPUT DEPOSIT-LEDGER-FILE.
001490     READ DEPOSIT-LEDGER-FILE AT END MOVE 'Y' TO WS-DEPO-EOF-SW.
001500     PERFORM 020-FIND-MAX-DEPOSIT-ID THRU 020-EXIT
001510         UNTIL WS-DEPO-EOF.
001520     CLOSE DEPOSIT-LEDGER-FILE.
001530     OPEN EXTEND DEPOSIT-LEDGER-FILE.
001540     READ DEPOSIT-REQUEST-FILE AT END MOVE 'Y' TO WS-REQ-EOF-SW.
001550 010-EXIT.
001560     EXIT.
001570 020-FIND-MAX-DEPOSIT-ID.
001580     IF DEPOSIT-RECORD-DETAIL
001590         IF DEPOSIT-ID > WS-DEPO-NEXT-ID
001600             MOVE DEPOSIT-ID TO WS-DEPO-NEXT-ID
001610         END-IF
001620     END-IF.
001630     READ DEPOSIT-LEDGER-FILE AT END MOVE 'Y' TO WS-DEPO-EOF-SW.
001640 020-EXIT.
001650     EXIT.
001660 100-POST-DEPOSIT.
001670*    BUSINESS RULE 7 - NO VALIDATION BEYOND A NON-ZERO USER-ID; THE
001680*    AMOUNT SIGN AND SIZE ARE CARRIED AS GIVEN (WO-7610).
001690     ADD 1 TO WS-REQ-READ-CT.
001700     IF REQ-USER-ID NOT = ZERO
001710         ADD 1 TO WS-DEPO-NEXT-ID
001720         MOVE SPACES TO DEPOSIT-LEDGER-FILE
001730         SET DEPOSIT-RECORD-DETAIL TO TRUE
001740         MOVE WS-DEPO-NEXT-ID TO DEPOSIT-ID
001750         MOVE REQ-USER-ID TO DEPOSIT-USER-ID
001760         MOVE REQ-AMOUNT TO DEPOSIT-AMOUNT
001770         MOVE REQ-DESCRIPTION TO DEPOSIT-DESCRIPTION
001780         MOVE REQ-SOURCE-CDE TO DEPOSIT-SOURCE-CDE
001790         PERFORM 150-STAMP-DEPOSIT-DATE THRU 150-EXIT
001800         WRITE DEPOSIT-LEDGER-FILE
001810         ADD 1 TO WS-DEPO-POST-CT
001820     END-IF.
001830     READ DEPOSIT-REQUEST-FILE AT END MOVE 'Y' TO WS-REQ-EOF-SW.
001840 100-EXIT.
001850     EXIT.
001860 150-STAMP-DEPOSIT-DATE.
001870     MOVE WS-PARM-CC-DTE TO DEPOSIT-DATE (1:2).
001880     MOVE WS-PARM-YY-DTE TO DEPOSIT-DATE (3:2).
001890     MOVE WS-PARM-MM-DTE TO DEPOSIT-DATE (5:2).
001900     MOVE WS-PARM-DD-DTE TO DEPOSIT-DATE (7:2).
001910 150-EXIT.
001920     EXIT.
001930 900-TERMINATE.
001940     CLOSE DEPOSIT-REQUEST-FILE.
001950     CLOSE DEPOSIT-LEDGER-FILE.
001960 900-EXIT.
001970     EXIT.
