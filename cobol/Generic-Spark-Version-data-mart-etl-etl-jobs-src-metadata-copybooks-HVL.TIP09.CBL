000100*****************************************************************
000110* PROGRAM-ID. HOLDING-REVALUE
000120* NIGHTLY HOLDING REVALUATION RUN FOR THE FORESIGHT BROKERAGE
000130* LEDGER - RESTATES EVERY OPEN POSITION AT THE LATEST STOCK PRICE.
000140*****************************************************************
000150* CHANGE LOG
000160*-----------------------------------------------------------------
000170* DATE       BY      REQUEST    DESCRIPTION                       HVL00010
000180* --------   ------  ---------  --------------------------------  HVL00020
000190* 08/11/1992 TBRISTO WO-4522    ORIGINAL RUN - REVALUES EVERY     HVL00030
000200*            TBRISTO            DETAIL ROW ON HOLDFILE AGAINST    HVL00040
000210*            TBRISTO            THE LATEST PRICE ON STOCKFIL.     HVL00050
000220* 04/18/1997 CYANG   WO-6403    SKIP REVALUE WHEN SYMBOL NOT ON   HVL00060
000230*            CYANG              STOCKFIL OR PRICE IS ZERO - LEAVE HVL00070
000240*            CYANG              THE STORED FIGURES ALONE (WO-6403)HVL00080
000250* 12/30/1998 TBRISTO WO-6951    Y2K REMEDIATION - LAST-REVAL-DTE  HVL00090
000260*            TBRISTO            NOW STAMPED CC/YY/MM/DD FROM      HVL00100
000270*            TBRISTO            THE RUN-DTE HEADER, NOT A 2-DIGIT HVL00110
000280*            TBRISTO            YEAR LITERAL.                     HVL00120
000290* 07/02/2001 JFALVEY WO-7340    ADDED READ/REVALUE/SKIP COUNTS FORHVL00130
000300*            JFALVEY            THE NIGHTLY RUN LOG (WO-7340).    HVL00140
000310* 11/14/2002 MSANTOS WO-7489    LAST-REVAL-DTE WAS BEING STAMPED  HVL00150
000320*            MSANTOS            FROM HOLD-RUN-CC/YY/MM/DD-DTE, WHIHVL00160
000330*            MSANTOS            REDEFINES ONTO THE DETAIL ROW BY THVL00170
000340*            MSANTOS            TIME 200-REVALUE-HOLDING RUNS - THHVL00180
000350*            MSANTOS            DATE IS NOW SAVED OFF THE HEADER IHVL00190
000360*            MSANTOS            WS-SAVED-RUN-DTE IN 010-INITIALIZEHVL00200
000370*            MSANTOS            BEFORE THE DETAIL PASS BEGINS (WO-HVL00210
000380* 07/18/2003 MSANTOS WO-7703    STCK.TIP04'S WO-7501 ADDED STOCK- HVL00211
000390*            MSANTOS            STATUS-CDE SO A HALTED SYMBOL COULHVL00212
000400*            MSANTOS            BE SKIPPED BY REVALUE, BUT NOTHINGHVL00213
000410*            MSANTOS            EVER TESTED IT - 150-LOAD-STOCK-  HVL00214
000420*            MSANTOS            TABLE NOW LEAVES A HALTED SYMBOL  HVL00215
000430*            MSANTOS            OFF THE PRICE TABLE (WO-7703).    HVL00216
000440*-----------------------------------------------------------------HVL00220
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.     HOLDING-REVALUE.
000470 AUTHOR.         TBRISTO.
000480 INSTALLATION.   FORESIGHT BROKERAGE SERVICES - ACCOUNTING SYSTEMS.
000490 DATE-WRITTEN.   08/11/1992.
000500 DATE-COMPILED.  07/18/2003.
000510 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTING SYSTEMS ONLY.
000520*-----------------------------------------------------------------
000530* THIS RUN READS STOCKFIL ONCE INTO A WORKING-STORAGE PRICE TABLE,
000540* THEN PASSES HOLDFILE FROM TOP TO BOTTOM, REWRITING EACH DETAIL
000550* ROW WITH ITS CURRENT-VALUE, PROFIT-LOSS AND PL-PERCENT RESTATED.
000560* HEADER AND TRAILER ROWS ARE PASSED THROUGH UNCHANGED.
000570*-----------------------------------------------------------------
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-370.
000610 OBJECT-COMPUTER.  IBM-370.
000620 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT HOLDING-MASTER-FILE ASSIGN TO "HOLDFILE"
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-HOLD-FILE-STATUS.
000680     SELECT STOCK-MASTER-FILE ASSIGN TO "STOCKFIL"
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-STOCK-FILE-STATUS.
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  HOLDING-MASTER-FILE
000740     RECORD CONTAINS 134 CHARACTERS
000750     RECORDING MODE IS F.
000760 01  HOLDING-MASTER-FILE.
000770     05  HOLD-RECORD-TYPE-CDE          PIC X(01).
000780         88  HOLD-RECORD-HEADER            VALUE 'H'.
000790         88  HOLD-RECORD-DETAIL            VALUE 'D'.
000800         88  HOLD-RECORD-TRAILER           VALUE 'T'.
000810     05  HEADER-RECORD-AREA.
000820         10  HOLD-RUN-DTE.
000830             15  HOLD-RUN-CC-DTE        PIC 9(02).
000840             15  HOLD-RUN-YY-DTE        PIC 9(02).
000850             15  HOLD-RUN-MM-DTE        PIC 9(02).
000860             15  HOLD-RUN-DD-DTE        PIC 9(02).
000870         10  HOLD-RUN-ID                PIC X(08).
000880         10  FILLER                     PIC X(118).
000890     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000900         10  HOLDING-ID                 PIC 9(09).
000910         10  HOLDING-USER-ID            PIC 9(09).
000920         10  HOLDING-STOCK-SYMBOL       PIC X(10).
000930         10  HOLDING-QUANTITY           PIC S9(07).
000940         10  HOLDING-AVG-BUY-PRICE      PIC S9(08)V99.
000950         10  HOLDING-TOTAL-INVESTED     PIC S9(13)V99.
000960         10  HOLDING-CURRENT-VALUE      PIC S9(13)V99.
000970         10  HOLDING-PROFIT-LOSS        PIC S9(13)V99.
000980         10  HOLDING-PL-PERCENT         PIC S9(06)V9999.
000990         10  HOLDING-STATUS-CDE         PIC X(01).
001000             88  HOLDING-STATUS-OPEN        VALUE 'O'.
001010             88  HOLDING-STATUS-CLOSED      VALUE 'C'.
001020             88  HOLDING-STATUS-FROZEN      VALUE 'F'.
001030         10  HOLDING-ESTABLISHED-DTE.
001040             15  HOLDING-ESTAB-CC-DTE   PIC 9(02).
001050             15  HOLDING-ESTAB-YY-DTE   PIC 9(02).
001060             15  HOLDING-ESTAB-MM-DTE   PIC 9(02).
001070             15  HOLDING-ESTAB-DD-DTE   PIC 9(02).
001080         10  HOLDING-LAST-REVAL-DTE.
001090             15  HOLDING-REVAL-CC-DTE   PIC 9(02).
001100             15  HOLDING-REVAL-YY-DTE   PIC 9(02).
001110             15  HOLDING-REVAL-MM-DTE   PIC 9(02).
001120             15  HOLDING-REVAL-DD-DTE   PIC 9(02).
001130         10  FILLER                     PIC X(17).
001140     05  DETAIL-RECORD-2 REDEFINES HEADER-RECORD-AREA.
001150         10  HOLD-DIV-ELECT-CDE         PIC X(01).
001160             88  HOLD-DIV-ELECT-REINVEST    VALUE 'R'.
001170             88  HOLD-DIV-ELECT-CASH        VALUE 'C'.
001180         10  HOLD-CERT-ISSUED-CDE       PIC X(01).
001190             88  HOLD-CERT-NOT-ISSUED       VALUE 'N'.
001200             88  HOLD-CERT-ISSUED           VALUE 'Y'.
001210         10  FILLER                     PIC X(132).
001220     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
001230         10  HOLD-TRLR-RECORD-CT        PIC 9(09).
001240         10  FILLER                     PIC X(125).
001250 FD  STOCK-MASTER-FILE
001260     RECORD CONTAINS 115 CHARACTERS
001270     RECORDING MODE IS F.
001280 01  STOCK-MASTER-FILE.
001290     05  STOCK-RECORD-TYPE-CDE          PIC X(01).
001300         88  STOCK-RECORD-HEADER            VALUE 'H'.
001310         88  STOCK-RECORD-DETAIL            VALUE 'D'.
001320         88  STOCK-RECORD-TRAILER           VALUE 'T'.
001330     05  HEADER-RECORD-AREA-2.
001340         10  STOCK-RUN-DTE.
001350             15  STOCK-RUN-CC-DTE        PIC 9(02).
001360             15  STOCK-RUN-YY-DTE        PIC 9(02).
001370             15  STOCK-RUN-MM-DTE        PIC 9(02).
001380             15  STOCK-RUN-DD-DTE        PIC 9(02).
001390         10  STOCK-FEED-SOURCE-ID        PIC X(08).
001400         10  FILLER                      PIC X(99).
001410     05  DETAIL-RECORD-AREA-2 REDEFINES HEADER-RECORD-AREA-2.
001420         10  STOCK-SYMBOL                PIC X(10).
001430         10  STOCK-COMPANY-NAME          PIC X(60).
001440         10  STOCK-CURRENT-PRICE         PIC S9(08)V99.
001450         10  STOCK-DIVIDEND-YIELD        PIC S9(03)V99.
001460         10  STOCK-ANNUAL-DIVIDEND       PIC S9(08)V99.
001470         10  STOCK-STATUS-CDE            PIC X(01).
001480             88  STOCK-STATUS-ACTIVE         VALUE 'A'.
001490             88  STOCK-STATUS-HALTED         VALUE 'H'.
001500             88  STOCK-STATUS-DELISTED       VALUE 'D'.
001510         10  FILLER                      PIC X(19).
001520     05  TRAILER-RECORD-AREA-2 REDEFINES HEADER-RECORD-AREA-2.
001530         10  STOCK-TRLR-RECORD-CT        PIC 9(09).
001540         10  FILLER                      PIC X(106).
001550 WORKING-STORAGE SECTION.
001560 01  WS-HOLD-FILE-STATUS                PIC X(02) VALUE SPACES.
001570 01  WS-STOCK-FILE-STATUS                PIC X(02) VALUE SPACES.
001580 01  WS-SWITCHES.
001590     05  WS-HOLD-EOF-SW                 PIC X(01) VALUE 'N'.
001600         88  WS-HOLD-EOF                    VALUE 'Y'.
001610     05  WS-STOCK-EOF-SW                 PIC X(01) VALUE 'N'.
001620         88  WS-STOCK-EOF                    VALUE 'Y'.
001630     05  WS-PRICE-FOUND-SW               PIC X(01) VALUE 'N'.
001640         88  WS-PRICE-FOUND                    VALUE 'Y'.
001650     05  FILLER                         PIC X(01).
001660 01  WS-RUN-COUNTS.
001670     05  WS-HOLD-READ-CT                PIC S9(07) COMP VALUE ZERO.
001680     05  WS-HOLD-REVAL-CT               PIC S9(07) COMP VALUE ZERO.
001690     05  WS-HOLD-SKIP-CT                PIC S9(07) COMP VALUE ZERO.
001700     05  WS-STOCK-LOAD-CT               PIC S9(05) COMP VALUE ZERO.
001710     05  WS-STOCK-HALT-CT                PIC S9(05) COMP VALUE ZERO.
001720     05  FILLER                         PIC X(02).
001730 01  WS-STOCK-PRICE-TABLE.
001740     05  WS-STOCK-TBL-MAX               PIC S9(05) COMP VALUE 2000.
001750     05  WS-STOCK-TBL-IX                PIC S9(05) COMP VALUE ZERO.
001760     05  WS-STOCK-TBL-ENTRY OCCURS 2000 TIMES
001770                             INDEXED BY WS-STOCK-TBL-NX.
001780         10  WS-STOCK-TBL-SYMBOL         PIC X(10).
001790         10  WS-STOCK-TBL-PRICE          PIC S9(08)V99.
001800     05  FILLER                         PIC X(02).
001810 01  WS-REVALUE-WORK-AREA.
001820     05  WS-MATCH-PRICE                 PIC S9(08)V99 VALUE ZERO.
001830     05  WS-PL-RATIO-WRK                PIC S9(04)V9999 VALUE ZERO.
001840     05  FILLER                         PIC X(02).
001850 01  WS-SAVED-RUN-DTE.
001860*    WO-7489 - RUN-DTE SAVED OFF THE HOLDFILE HEADER BEFORE THE
001870*    DETAIL-RECORD-AREA REDEFINE STARTS OVERWRITING THE BUFFER.
001880     05  WS-SAVED-RUN-CC-DTE            PIC 9(02) VALUE ZERO.
001890     05  WS-SAVED-RUN-YY-DTE            PIC 9(02) VALUE ZERO.
001900     05  WS-SAVED-RUN-MM-DTE            PIC 9(02) VALUE ZERO.
001910     05  WS-SAVED-RUN-DD-DTE            PIC 9(02) VALUE ZERO.
001920     05  FILLER                         PIC X(02).
001930 PROCEDURE DIVISION.
001940 000-MAINLINE.
001950     PERFORM 010-INITIALIZE THRU 010-EXIT.
001960     PERFORM 100-PROCESS-HOLDINGS THRU 100-EXIT
001970         UNTIL WS-HOLD-EOF.
001980     PERFORM 900-TERMINATE THRU 900-EXIT.
001990     STOP RUN.
002000 010-INITIALIZE.
002010     OPEN I-O HOLDING-MASTER-FILE.
002020     OPEN INPUT STOCK-MASTER-FILE.
002030     READ STOCK-MASTER-FILE AT END MOVE 'Y' TO WS-STOCK-EOF-SW.
002040     PERFORM 150-LOAD-STOCK-TABLE THRU 150-EXIT
002050         UNTIL WS-STOCK-EOF.
002060     CLOSE STOCK-MASTER-FILE.
002070     READ HOLDING-MASTER-FILE AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
002080*    WO-7489 - SAVE THE HEADER'S RUN-DTE BEFORE THE DETAIL PASS
002090*    BEGINS REDEFINING THE SAME BUFFER BYTES.
002100     IF HOLD-RECORD-HEADER
002110         MOVE HOLD-RUN-CC-DTE TO WS-SAVED-RUN-CC-DTE
002120         MOVE HOLD-RUN-YY-DTE TO WS-SAVED-RUN-YY-DTE
002130         MOVE HOLD-RUN-MM-DTE TO WS-SAVED-RUN-MM-DTE
002140         MOVE HOLD-RUN-DD-DTE TO WS-SAVED-RUN-DD-DTE
002150     END-IF.
002160 010-EXIT.
002170     EXIT.
002180 150-LOAD-STOCK-TABLE.
002190*    WO-7703 - A HALTED SYMBOL (WO-7501) IS LEFT OFF THE PRICE
002200*    TABLE ENTIRELY, SO 200-REVALUE-HOLDING'S LOOKUP FAILS FOR IT
002210*    THE SAME WAY AN UNMATCHED SYMBOL DOES.
002220     IF STOCK-RECORD-DETAIL AND STOCK-STATUS-HALTED
002230         ADD 1 TO WS-STOCK-HALT-CT
002240     ELSE
002250         IF STOCK-RECORD-DETAIL
002260             ADD 1 TO WS-STOCK-TBL-IX
002270             IF WS-STOCK-TBL-IX > WS-STOCK-TBL-MAX
002280                 GO TO 150-EXIT
002290             END-IF
002300             MOVE STOCK-SYMBOL
002310                 TO WS-STOCK-TBL-SYMBOL (WS-STOCK-TBL-IX)
002320             MOVE STOCK-CURRENT-PRICE
002330                 TO WS-STOCK-TBL-PRICE (WS-STOCK-TBL-IX)
002340             ADD 1 TO WS-STOCK-LOAD-CT
002350         END-IF
002360     END-IF.
002370     READ STOCK-MASTER-FILE AT END MOVE 'Y' TO WS-STOCK-EOF-SW.
002380 150-EXIT.
002390     EXIT.
002400 100-PROCESS-HOLDINGS.
002410     ADD 1 TO WS-HOLD-READ-CT.
002420     IF HOLD-RECORD-DETAIL
002430         PERFORM 200-REVALUE-HOLDING THRU 200-EXIT
002440         REWRITE HOLDING-MASTER-FILE
002450     END-IF.
002460     READ HOLDING-MASTER-FILE AT END MOVE 'Y' TO WS-HOLD-EOF-SW.
002470 100-EXIT.
002480     EXIT.
002490 200-REVALUE-HOLDING.
002500*    BUSINESS RULES 1-3 - REVALUE ONE HOLDING AT ITS STOCK'S LATEST
002510*    PRICE.  A SYMBOL NOT FOUND ON STOCKFIL, OR A ZERO PRICE, LEAVES
002520*    THE STORED FIGURES UNTOUCHED (WO-6403).
002530     MOVE 'N' TO WS-PRICE-FOUND-SW.
002540     MOVE ZERO TO WS-MATCH-PRICE.
002550     PERFORM 250-LOOKUP-STOCK-PRICE THRU 250-EXIT.
002560     IF NOT WS-PRICE-FOUND OR WS-MATCH-PRICE = ZERO
002570         ADD 1 TO WS-HOLD-SKIP-CT
002580         GO TO 200-EXIT
002590     END-IF.
002600     COMPUTE HOLDING-CURRENT-VALUE ROUNDED =
002610         WS-MATCH-PRICE * HOLDING-QUANTITY.
002620     COMPUTE HOLDING-PROFIT-LOSS =
002630         HOLDING-CURRENT-VALUE - HOLDING-TOTAL-INVESTED.
002640     IF HOLDING-TOTAL-INVESTED > ZERO
002650         COMPUTE WS-PL-RATIO-WRK ROUNDED =
002660             HOLDING-PROFIT-LOSS / HOLDING-TOTAL-INVESTED
002670         COMPUTE HOLDING-PL-PERCENT ROUNDED =
002680             WS-PL-RATIO-WRK * 100
002690     ELSE
002700         MOVE ZERO TO HOLDING-PL-PERCENT
002710     END-IF.
002720     MOVE WS-SAVED-RUN-CC-DTE TO HOLDING-REVAL-CC-DTE.
002730     MOVE WS-SAVED-RUN-YY-DTE TO HOLDING-REVAL-YY-DTE.
002740     MOVE WS-SAVED-RUN-MM-DTE TO HOLDING-REVAL-MM-DTE.
002750     MOVE WS-SAVED-RUN-DD-DTE TO HOLDING-REVAL-DD-DTE.
002760     ADD 1 TO WS-HOLD-REVAL-CT.
002770 200-EXIT.
002780     EXIT.
002790 250-LOOKUP-STOCK-PRICE.
002800     SET WS-STOCK-TBL-NX TO 1.
002810 250-SEARCH-LOOP.
002820     IF WS-STOCK-TBL-NX > WS-STOCK-TBL-IX
002830         GO TO 250-EXIT
002840     END-IF.
002850     IF WS-STOCK-TBL-SYMBOL (WS-STOCK-TBL-NX) = HOLDING-STOCK-SYMBOL
002860         MOVE 'Y' TO WS-PRICE-FOUND-SW
002870         MOVE WS-STOCK-TBL-PRICE (WS-STOCK-TBL-NX) TO WS-MATCH-PRICE
002880         GO TO 250-EXIT
002890     END-IF.
002900     SET WS-STOCK-TBL-NX UP BY 1.
002910     GO TO 250-SEARCH-LOOP.
002920 250-EXIT.
002930     EXIT.
002940 900-TERMINATE.
002950     CLOSE HOLDING-MASTER-FILE.
002960 900-EXIT.
002970     EXIT.
